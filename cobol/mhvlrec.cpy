000100*****************************************************************
000200*                                                               *
000300*   MEMBER..   MHVLREC                                          *
000400*   TITLE...   VOTER LIST EXTRACT - OUTPUT RECORD LAYOUT        *
000500*                                                                *
000600*   THIS MEMBER DEFINES THE ONE OUTPUT RECORD PRODUCED BY THE   *
000700*   MHVLEXTR FILEPASS FOR EACH ACCEPTED VOTER-ID FOUND ON A     *
000800*   SCANNED ELECTORAL ROLL PAGE.  FOURTEEN BUSINESS FIELDS,     *
000900*   EACH FOLLOWED BY A ONE-BYTE COMMA DELIMITER SO THE FLAT     *
001000*   FILE CAN BE LOADED DIRECTLY INTO THE COMMISSION'S ROLL      *
001100*   VERIFICATION SPREADSHEET WITHOUT A SEPARATE UNLOAD STEP.    *
001200*   LARGO REGISTRO (RECORD LENGTH) = 199 BYTES.                  *
001300*                                                                *
001400*   COPY-USED-BY..                                               *
001500*        MHVLEXTR  (WRITER OF VOTERS-OUT)                       *
001600*                                                                *
001700*   MAINTENANCE..                                                *
001800*   1987-09  RKD  TKT#0114  ORIGINAL LAYOUT.                     *
001900*   1994-02  SVJ  TKT#0871  WIDENED VOTER-NAME/FATHER-NAME       *
002000*            FROM X(30) TO X(40) - LONG COMPOUND SURNAMES WERE   *
002100*            TRUNCATING ON THE PUNE DIVISION ROLLS.              *
002110*   2007-06  ANP  TKT#0604  RECORD WAS BUILT AT 209 BYTES OF     *TKT0604 
002120*            FIELDS+DELIMITERS BUT THE REDEFINES BELOW (AND      *
002130*            THE VOTROUT FD) WERE STILL CODED AT THE OLD 196.    *
002140*            DROPPED THE UNUSED BOOTH-NUMBER RESERVE AND         *
002150*            CORRECTED EVERY LENGTH TO THE TRUE 199.             *
002200*****************************************************************
002300
002400 01  MHVL-OUTPUT-RECORD.
002500     05  MHVL-SR-NO                  PIC X(06).
002600     05  MHVL-SR-NO-EDIT REDEFINES MHVL-SR-NO
002700                                 PIC 9(06).
002800     05  FILLER                      PIC X(01) VALUE ','.
002900     05  MHVL-VOTER-ID               PIC X(10).
003000     05  FILLER                      PIC X(01) VALUE ','.
003100     05  MHVL-VOTER-NAME             PIC X(40).
003200     05  FILLER                      PIC X(01) VALUE ','.
003300     05  MHVL-FATHER-NAME            PIC X(40).
003400     05  FILLER                      PIC X(01) VALUE ','.
003500     05  MHVL-COLUMN-X               PIC X(15).
003600     05  FILLER                      PIC X(01) VALUE ','.
003700     05  MHVL-HOUSE-NO               PIC X(10).
003800     05  FILLER                      PIC X(01) VALUE ','.
003900     05  MHVL-AGE                    PIC X(03).
004000     05  FILLER                      PIC X(01) VALUE ','.
004100     05  MHVL-GENDER                 PIC X(06).
004200     05  FILLER                      PIC X(01) VALUE ','.
004300     05  MHVL-CONSTITUENCY           PIC X(20).
004400     05  FILLER                      PIC X(01) VALUE ','.
004500     05  MHVL-ELECTION-TYPE          PIC X(15).
004600     05  FILLER                      PIC X(01) VALUE ','.
004700     05  MHVL-WARD-NO                PIC X(05).
004800     05  FILLER                      PIC X(01) VALUE ','.
004900     05  MHVL-CONSTITUENCY-2         PIC X(05).
005000     05  FILLER                      PIC X(01) VALUE ','.
005100     05  MHVL-LIST-NO                PIC X(05).
005200     05  FILLER                      PIC X(01) VALUE ','.
005300     05  MHVL-LIST-SR-NO             PIC X(06).
005600
005700*----------------------------------------------------------------
005800* WHOLE-RECORD ALIAS - USED BY 35-WRITE-VOTER-RECORD TO CHECK
005900* FOR AN ALL-SPACE (NEVER-BUILT) RECORD BEFORE THE WRITE.
005950* DROPPED THE UNUSED BOOTH-NUMBER FILLER SO THIS ALIAS RUNS THE
005980* FULL 199 BYTES - THE OLD 196 SILENTLY TRUNCATED THE RIGHTMOST
005990* HALF OF MHVL-LIST-SR-NO OFF EVERY WRITTEN RECORD.
006000*----------------------------------------------------------------
006100 01  MHVL-OUTPUT-RECORD-ALT REDEFINES MHVL-OUTPUT-RECORD
006200                                 PIC X(199).
