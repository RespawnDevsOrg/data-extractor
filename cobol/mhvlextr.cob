000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MHVLEXTR.
000300 AUTHOR. R K DESHPANDE.
000400 INSTALLATION. MAHARASHTRA STATE ELECTION COMMISSION - PUNE DPC.
000500 DATE-WRITTEN. 09/1987.
000600 DATE-COMPILED.
000700 SECURITY. RESTRICTED - ELECTORAL ROLL DATA - COMMISSION USE ONLY.
000800*****************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  FILEPASS SCANS OCR-RECOGNIZED TEXT OF THE SCANNED MATADAAR    *
001200*  SANGH (CONSTITUENCY) ROLL PAGES SUPPLIED BY THE SCANNING      *
001300*  BUREAU IN PAGETEXT.  EACH PAGE IS SEARCHED FOR VOTER-ID       *
001400*  PATTERNS, THE ID IS REPAIRED FOR COMMON OCR MISREADS AND      *
001500*  VALIDATED, THE COLUMN-X LOCATOR NNN/NNN/NNN IS SPLIT OUT,     *
001600*  AND THE SURROUNDING TEXT LINES ARE SEARCHED FOR THE VOTER'S   *
001700*  NAME, RELATIVE'S NAME, HOUSE NUMBER, AGE AND GENDER.  ONE     *
001800*  RECORD IS WRITTEN TO VOTROUT FOR EVERY ACCEPTED ID.  A        *
001900*  SECOND WORK FILE (TALLYWK) CARRIES THE COLLECTED SERIAL       *
002000*  NUMBERS AND THE RUN ACCUMULATORS FORWARD TO MHVLAUDT, WHICH   *
002100*  RUNS THE SEQUENCE AUDIT AND PRINTS THE CONTROL REPORT.        *
002200*                                                                *
002300*J    JCL..                                                      *
002400*                                                                *
002500* //MHVLEXTR EXEC PGM=MHVLEXTR                                   *
002600* //SYSOUT   DD SYSOUT=*                                         *
002700* //PARMIN   DD DSN=MH1.ELECT.VOTLIST.RUNPARM,DISP=SHR           *
002800* //PAGEIN   DD DSN=MH1.ELECT.VOTLIST.OCRTEXT,DISP=SHR           *
002900* //VOTROUT  DD DSN=MH1.ELECT.VOTLIST.OUTPUT,                    *
003000* //            DISP=(,CATLG,CATLG),                             *
003100* //            UNIT=USER,SPACE=(CYL,(20,10),RLSE),              *
003200* //            DCB=(RECFM=FB,LRECL=199,BLKSIZE=0)               *
003300* //TALLYWK  DD DSN=&&MH1TALWK,DISP=(,PASS),                     *
003400* //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE),               *
003500* //            DCB=(RECFM=FB,LRECL=50,BLKSIZE=0)                *
003600* //*                                                            *
003700*                                                                *
003800*P    ENTRY PARAMETERS..                                         *
003900*     NONE.                                                      *
004000*                                                                *
004100*E    ERRORS DETECTED BY THIS ELEMENT..                          *
004200*     I/O ERROR ON FILES.                                        *
004300*                                                                *
004400*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
004500*     MHABEND  ---- FORCE A PROGRAM INTERRUPT                    *
004600*                                                                *
004700*U    USER CONSTANTS AND TABLES REFERENCED..                     *
004800*     WS-CONFUSABLE-DIGIT-SET, WS-DEVANAGARI-DIGITS,             *
004900*     WS-LABEL-xxx CONSTANTS (SEE WORKING-STORAGE).              *
005000*                                                                *
005100*M    MODIFICATION HISTORY..                                     *
005200*     1987-09  RKD  TKT#0114  ORIGINAL FILEPASS.                 *TKT0114 
005300*     1987-11  RKD  TKT#0126  ADDED ITJ FAMILY - PUNE DIVISION   *TKT0126 
005400*              PRINTER FONT WAS MISREADING 'LTJ' PREFIXES AS     *
005500*              'IIJ' ON SEVERAL WARDS.                           *
005600*     1988-04  SVJ  TKT#0162  COLUMN-X OCCURRENCE INDEX ADDED -  *TKT0162 
005700*              THREE-UP PAGES WERE ATTACHING WARD 14 NAMES TO    *
005800*              WARD 12 VOTERS WHEN A LINE HELD 3 ENTRIES.        *
005900*     1990-06  SVJ  TKT#0233  DIGIT REPAIR TABLE EXTENDED WITH   *TKT0233 
006000*              G-TO-6 AND C-TO-0 AFTER RESCAN OF DAMAGED REEL 9. *
006100*     1993-02  RKD  TKT#0301  TALLYWK TRAILER ROW ADDED SO       *TKT0301 
006200*              MHVLAUDT PICKS UP TOTALS WITHOUT A PARM CARD.     *
006300*     1996-08  PDJ  TKT#0398  EMPTY-PAGE SKIP COUNTER SEPARATED  *TKT0398 
006400*              FROM PAGES-WITH-CONTENT PER EC AUDIT DIRECTIVE.   *
006500*     1998-11  PDJ  TKT#0431  Y2K - WS-CURR-CONV-CC HARDCODE OF  *TKT0431 
006600*              '19' REPLACED BY WINDOWING ON WS-CURR-YEAR SO     *
006700*              RUN-DATE DISPLAY LINE IS CORRECT PAST 1999.       *
006800*     2001-05  MKR  TKT#0477  HOUSE-NO ALLOWED CHARACTER SET     *TKT0477 
006900*              WIDENED TO INCLUDE '/' AND '-' PER GR NO.EST-1101.*
007000*     2004-09  MKR  TKT#0512  PAGE-LINE TABLE RAISED FROM 60 TO  *TKT0512 
007100*              100 OCCURS - A-4 LANDSCAPE SCANS RUN LONGER PAGES.*
007150*     2006-03  SVJ  TKT#0549  SMF/ITJ PREFIX TESTS NOW ACCEPT A  *TKT0549 
007160*              BLANK WHERE OCR DROPPED THE MIDDLE OR THIRD       *
007170*              PREFIX LETTER, ITJ MIDDLE CHAR NOW ALSO ACCEPTS   *
007180*              LOWERCASE 't', AND WS-CONFUSABLE-DIGIT-SET WAS    *
007190*              RESIZED TO ITS TRUE 18 BYTES - THE OLD X(19) PIC  *
007195*              LEFT A SPACE-PADDED 19TH TABLE ENTRY THAT WAS     *
007196*              MATCHING BLANKS AS A CONFUSABLE DIGIT.  ALSO      *
007197*              DROPPED THE UNUSED VOTER-DIGIT-CLASS CLASS-NAME.  *
007198*     2007-05  ANP  TKT#0603  PAGE-BLANK TEST SEPARATED FROM ID  *TKT0603 
007199*              MATCH FLAG; NORMALIZE RUNS PRE-SCAN; COMP-3 BACK. *
007300*     2007-06  ANP  TKT#0604  VOTERS-OUT RECORD WAS              *TKT0604 
007400*              CODED AT 196 BYTES BUT THE MHVLREC LAYOUT         *
007500*              (FOURTEEN FIELDS PLUS DELIMITERS) IS 199 -        *
007600*              THE WRITE WAS TRUNCATING LIST-SR-NO.  FD,         *
007700*              REDEFINES AND HEADER RECORD ALL WIDENED.          *
007800*              ALSO ADDED A LEFT WORD-BOUNDARY TEST TO           *
007900*              THE FIVE CANDIDATE FAMILIES.                      *
008200*****************************************************************
008300 EJECT
008400 ENVIRONMENT DIVISION.
008500 CONFIGURATION SECTION.
008600 SPECIAL-NAMES.
008700     C01 IS TOP-OF-FORM
008900     UPSI-0 ON STATUS IS TEST-RUN-REQUESTED
009000            OFF STATUS IS PRODUCTION-RUN-REQUESTED.
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300     SELECT PARAM-FILE      ASSIGN TO PARMIN
009400            FILE STATUS IS FS-PARM.
009500     SELECT PAGE-TEXT-FILE  ASSIGN TO PAGEIN
009600            FILE STATUS IS FS-PAGE.
009700     SELECT VOTERS-OUT-FILE ASSIGN TO VOTROUT
009800            FILE STATUS IS FS-VOUT.
009900     SELECT TALLY-WORK-FILE ASSIGN TO TALLYWK
010000            FILE STATUS IS FS-TALW.
010100 EJECT
010200 DATA DIVISION.
010300 FILE SECTION.
010400 FD  PARAM-FILE
010500     RECORDING MODE IS F
010600     BLOCK CONTAINS 0 RECORDS.
010700 01  PM-RECORD.
010800     05  PM-CONSTITUENCY         PIC X(20).
010900     05  PM-ELECTION-TYPE        PIC X(15).
011000     05  PM-WARD-NO              PIC X(05).
011100
011200 FD  PAGE-TEXT-FILE
011300     RECORDING MODE IS F
011400     BLOCK CONTAINS 0 RECORDS.
011500 01  PT-RECORD.
011600     05  PT-PAGE-NO              PIC 9(04).
011700     05  PT-LINE-TEXT            PIC X(200).
011800
011900 FD  VOTERS-OUT-FILE
012000     RECORDING MODE IS F
012100     BLOCK CONTAINS 0 RECORDS.
012200 01  VO-RECORD                   PIC X(199).
012300
012400 FD  TALLY-WORK-FILE
012500     RECORDING MODE IS F
012600     BLOCK CONTAINS 0 RECORDS.
012700 01  TW-RECORD                   PIC X(50).
012800 EJECT
012900 WORKING-STORAGE SECTION.
013000 01  FILLER PIC X(32)
013100     VALUE 'MHVLEXTR WORKING STORAGE BEGINS'.
013200*****************************************************************
013300*    DATA AREAS
013400*****************************************************************
013500 COPY MHVLREC.
013600 EJECT
013700 COPY MHVLTAL.
013800 EJECT
013900*****************************************************************
014000*    FILE STATUS AND SWITCHES
014100*****************************************************************
014200 01  FILE-STATUS-AREA.
014300     05  FS-PARM                 PIC XX VALUE SPACES.
014400     05  FS-PAGE                 PIC XX VALUE SPACES.
014500     05  FS-VOUT                 PIC XX VALUE SPACES.
014600     05  FS-TALW                 PIC XX VALUE SPACES.
014700
014800 01  WS-SWITCHES.
014900     05  END-OF-FILE-INDICATOR   PIC X(01).
015000         88  END-OF-FILE             VALUE 'Y'.
015100         88  CONTINUE-PROCESSING     VALUE 'N'.
015200     05  PAGE-BUFFER-PENDING-IND PIC X(01).
015300         88  PAGE-BUFFER-PENDING     VALUE 'Y'.
015400         88  PAGE-BUFFER-EMPTY       VALUE 'N'.
015500     05  HELD-LINE-IND           PIC X(01).
015600         88  HELD-LINE-PRESENT       VALUE 'Y'.
015700         88  HELD-LINE-ABSENT        VALUE 'N'.
015800     05  PAGE-HAS-CONTENT-IND    PIC X(01).
015900         88  PAGE-HAS-CONTENT        VALUE 'Y'.
016000         88  PAGE-HAS-NO-CONTENT     VALUE 'N'.
016010* PAGE-HAS-CONTENT (ABOVE) MEANS ONLY "A CANDIDATE ID PATTERN
016020* MATCHED SOMEWHERE ON THIS PAGE" - IT DRIVES THE PER-PAGE
016030* CONSOLE LINE IN 39-DISPLAY-PAGE-STATS.  THE WITH-CONTENT VS.
016040* SKIPPED-EMPTY PAGE COUNTS USE THE SEPARATE FLAG BELOW, WHICH
016050* IS THE COMMISSION'S ACTUAL "IS THIS PAGE BLANK" TEST.
016060     05  PAGE-BLANK-TEXT-IND     PIC X(01).
016070         88  PAGE-HAS-TEXT           VALUE 'Y'.
016080         88  PAGE-IS-BLANK-TEXT      VALUE 'N'.
016100     05  ID-ACCEPT-IND           PIC X(01).
016200         88  ID-ACCEPTED              VALUE 'Y'.
016300         88  ID-REJECTED              VALUE 'N'.
016400     05  CAND-FOUND-IND          PIC X(01).
016500         88  CANDIDATE-FOUND          VALUE 'Y'.
016600         88  CANDIDATE-NOT-FOUND      VALUE 'N'.
016700     05  COLX-FOUND-IND          PIC X(01).
016800         88  COLUMN-X-FOUND           VALUE 'Y'.
016900         88  COLUMN-X-NOT-FOUND       VALUE 'N'.
017000     05  COLX-PART3-NUM-IND      PIC X(01).
017100         88  COLUMN-X-PART3-NUMERIC   VALUE 'Y'.
017200     05  CHAR-CLASS-IND          PIC X(01).
017300         88  CHAR-IS-CONFUSABLE       VALUE 'Y'.
017400         88  CHAR-NOT-CONFUSABLE      VALUE 'N'.
017500     05  LABEL-SEARCH-FOUND-IND  PIC X(01).
017600         88  LABEL-SEARCH-FOUND       VALUE 'Y'.
017700         88  LABEL-SEARCH-NOT-FOUND   VALUE 'N'.
017800 EJECT
017900*****************************************************************
018000*    READ ONLY CONSTANTS
018100*****************************************************************
018200 01  READ-ONLY-WORK-AREA.
018300     05  HWORD                   COMP PIC S9(04) VALUE +0.
018400     05  BINARY1                 COMP PIC S9(04) VALUE +1.
018500     05  WS-DUMMY                PIC X VALUE SPACE.
018600     05  MSG01-IO-ERROR          PIC X(19)
018700                                 VALUE 'I/O ERROR ON FILE -'.
018800* CONFUSABLE-DIGIT SET FOR THE LAST 7-8 CHARS OF A CANDIDATE ID
018850* EIGHTEEN BYTES EXACTLY - 10 DIGITS PLUS O,I,L,Z,S,B,C,G.  DO
018870* NOT WIDEN THE PIC WITHOUT ADDING A REAL CHARACTER - A SPACE-
018880* PADDED FIELD PUTS A BLANK IN THE TABLE AND 900-TEST-
018890* CONFUSABLE-CHAR WOULD START MATCHING BLANKS AS DIGITS.
018900     05  WS-CONFUSABLE-DIGIT-SET PIC X(18)
019000                                 VALUE '0123456789OILZSBCG'.
019100     05  WS-CONFUSABLE-CHAR-TABLE REDEFINES
019200                                 WS-CONFUSABLE-DIGIT-SET.
019300         10  WS-CONFUSABLE-CHAR  OCCURS 18 TIMES
019400                                 PIC X(01).
019500* DEVANAGARI-TO-ASCII DIGIT MAP - THE 10 BYTES BELOW ARE THE
019600* SCANNING BUREAU'S SINGLE-BYTE SUBSTITUTE CODES FOR THE
019700* DEVANAGARI NUMERALS 0 THRU 9 (0 IS FIRST BYTE).
019800     05  WS-DEVANAGARI-DIGITS    PIC X(10)
019900                         VALUE X'A1A2A3A4A5A6A7A8A9AA'.
020000     05  WS-ASCII-DIGITS         PIC X(10) VALUE '0123456789'.
020100     05  WS-DANDA-CHAR           PIC X(01) VALUE X'AB'.
020200     05  WS-PIPE-CHAR            PIC X(01) VALUE '|'.
020300     05  WS-DQUOTE-CHAR          PIC X(01) VALUE '"'.
020400     05  WS-APOS-CHAR            PIC X(01) VALUE ''''.
020500* LOWER-TO-UPPER CASE MAP FOR THE ID-CLEANING STEP
020600     05  WS-LOWER-ALPHABET       PIC X(26)
020700                         VALUE 'abcdefghijklmnopqrstuvwxyz'.
020800     05  WS-UPPER-ALPHABET       PIC X(26)
020900                         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
021000* CONTEXT-LINE LABEL LITERALS (BILINGUAL FORMS PRINT THE
021100* ENGLISH CAPTION ALONGSIDE THE MARATHI ONE ON EVERY EC ROLL)
021200     05  WS-LABEL-VOTER-NAME     PIC X(16)
021300                         VALUE 'VOTER FULL NAME '.
021400     05  WS-LABEL-FATHER-NAME    PIC X(13)
021500                         VALUE 'FATHERS NAME:'.
021600     05  WS-LABEL-HUSBAND-NAME   PIC X(14)
021700                         VALUE 'HUSBANDS NAME:'.
021800     05  WS-LABEL-HOUSE-NO       PIC X(13)
021900                         VALUE 'HOUSE NUMBER:'.
022000     05  WS-LABEL-AGE            PIC X(03) VALUE 'AGE'.
022100     05  WS-LABEL-GENDER         PIC X(06) VALUE 'GENDER'.
022200     05  WS-LABEL-AVAILABLE      PIC X(09) VALUE 'AVAILABLE'.
022300     05  WS-MALE-MARKER          PIC X(04) VALUE 'MALE'.
022400     05  WS-FEMALE-MARKER        PIC X(06) VALUE 'FEMALE'.
022500     05  WS-HOUSE-NO-CHARSET     PIC X(38)
022600                 VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789/-'.
022700     05  WS-HOUSE-NO-CHAR-TABLE REDEFINES WS-HOUSE-NO-CHARSET.
022800         10  WS-HOUSE-NO-CHAR    OCCURS 38 TIMES PIC X(01).
022900 EJECT
023000*****************************************************************
023100*                V A R I A B L E   D A T A   A R E A S           *
023200*****************************************************************
023300 01  VARIABLE-WORK-AREA.
023400     05  WS-CURR-DATE.
023500         10  WS-CURR-YEAR        PIC 9(02).
023600         10  WS-CURR-MO          PIC 9(02).
023700         10  WS-CURR-DAY         PIC 9(02).
023800     05  WS-CURR-CONV-DATE.
023900         10  WS-CURR-CONV-CC     PIC 9(02).
024000         10  WS-CURR-CONV-YY     PIC 9(02).
024100         10  WS-CURR-CONV-MM     PIC 9(02).
024200         10  WS-CURR-CONV-DD     PIC 9(02).
024300
024400     05  WS-RUN-CONSTITUENCY     PIC X(20).
024500     05  WS-RUN-ELECTION-TYPE    PIC X(15).
024600     05  WS-RUN-WARD-NO          PIC X(05).
024700
024800* RUN ACCUMULATORS - COUNTERS HELD PACKED-DECIMAL, EDITED TO THE
024900* TALLYWK TRAILER ROW JUST BEFORE END-OF-JOB WRITE.
025000     05  WS-RUN-STATISTICS.
025100         10  WS-TOTAL-PATTERNS-FOUND  PIC S9(07) COMP-3.
025200         10  WS-TOTAL-VALID-IDS       PIC S9(07) COMP-3.
025300         10  WS-TOTAL-REJECTED-IDS    PIC S9(07) COMP-3.
025400         10  WS-TOTAL-RECORDS-SAVED   PIC S9(07) COMP-3.
025500         10  WS-PAGES-PROCESSED       PIC S9(04) COMP-3.
025600         10  WS-PAGES-WITH-CONTENT    PIC S9(04) COMP-3.
025700         10  WS-PAGES-SKIPPED-EMPTY   PIC S9(04) COMP-3.
025800
025900* PER-PAGE COUNTERS - RESET AT THE TOP OF 3-PROCESS-PAGE.
026000     05  WS-PAGE-STATISTICS.
026100         10  WS-PAGE-IDS-FOUND        PIC S9(04) COMP-3.
026200         10  WS-PAGE-IDS-VALID        PIC S9(04) COMP-3.
026300         10  WS-PAGE-IDS-REJECTED     PIC S9(04) COMP-3.
026400         10  WS-PAGE-VOTERS-WRITTEN   PIC S9(04) COMP-3.
026500
026600* PAGE-LINE BUFFER - HOLDS ONE PAGE'S WORTH OF OCR TEXT SO THE
026700* CONTEXT EXTRACTOR CAN LOOK 2 LINES BACK AND 7 LINES FORWARD.
026800     05  WS-CURRENT-PAGE-NO       PIC 9(04).
026900     05  WS-PAGE-LINE-COUNT       PIC S9(04) COMP VALUE 0.
027000     05  WS-PAGE-LINE-TABLE OCCURS 100 TIMES
027100                            INDEXED BY WS-LN-IDX.
027200         10  WS-PL-TEXT           PIC X(200).
027300     05  WS-HELD-LINE-TEXT        PIC X(200).
027400     05  WS-HELD-PAGE-NO          PIC 9(04).
027500
027600* CANDIDATE-SCAN WORK FIELDS
027700     05  WS-CURRENT-LINE          PIC X(200).
027800     05  WS-REMAINDER-LINE        PIC X(200).
027900     05  WS-SCAN-POS              PIC S9(04) COMP.
027920* WORD-BOUNDARY CHECK (TKT#0604) - THE CHARACTER JUST BEFORE THE
027940* CANDIDATE START, TESTED BY 310 SO A SHAPE EMBEDDED MID-TOKEN
027960* (E.G. A STRAY LETTER PREFIX) IS NOT ACCEPTED AS A VOTER ID.
027980     05  WS-SCAN-PRECHAR          PIC X(01).
028000     05  WS-SCAN-CHAR             PIC X(01).
028100     05  WS-SCAN-CHAR2            PIC X(01).
028200     05  WS-SCAN-CHAR3            PIC X(01).
028300     05  WS-RUN-START-POS         PIC S9(04) COMP.
028400     05  WS-CAND-START-POS        PIC S9(04) COMP.
028500     05  WS-CAND-LEN              PIC S9(02) COMP.
028600     05  WS-TOKEN                 PIC X(11).
028700     05  WS-TOKEN-CHAR-TABLE REDEFINES WS-TOKEN.
028800         10  WS-TOKEN-CHAR        OCCURS 11 TIMES PIC X(01).
028900     05  WS-DIGIT-SCAN-SUB        PIC S9(02) COMP.
029000     05  WS-ALL-DIGITS-OK-IND     PIC X(01).
029100         88  ALL-DIGITS-OK            VALUE 'Y'.
029200
029300* ID CLEAN / REPAIR WORK FIELDS
029400     05  WS-ID-RAW                PIC X(20).
029500     05  WS-ID-WORK               PIC X(20).
029600     05  WS-ID-LEN                PIC S9(02) COMP.
029700     05  WS-ID-PREFIX             PIC X(03).
029800     05  WS-ID-DIGITS             PIC X(17).
029900     05  WS-ID-DIGITS-TABLE REDEFINES WS-ID-DIGITS.
030000         10  WS-ID-DIGIT-CHAR     OCCURS 17 TIMES PIC X(01).
030100     05  WS-ID-DIGIT-SUB          PIC S9(02) COMP.
030200     05  WS-ID-FINAL              PIC X(10).
030300     05  WS-LAST7-DIGIT-COUNT     PIC S9(02) COMP.
030400     05  WS-LAST7-SUB             PIC S9(02) COMP.
030500     05  WS-LAST7-CHAR            PIC X(01).
030510* WS-NORMALIZE-FIELD DOES DOUBLE DUTY - THE ID-CLEAN STEPS USE
030520* ONLY ITS FIRST 20 BYTES, BUT 31-SCAN-LINE-FOR-IDS ALSO RUNS
030530* THE WHOLE 200-BYTE CURRENT LINE THROUGH IT SO 600-NORMALIZE-
030540* DEVANAGARI-DIGITS CAN FOLD LOCAL-DIGIT CODES BEFORE THE
030550* POSITION SCAN STARTS.
030600     05  WS-NORMALIZE-FIELD       PIC X(200).
030700
030800* COLUMN-X WORK FIELDS
030900     05  WS-COLX-TOKEN            PIC X(15).
031000     05  WS-COLX-PART1            PIC X(05).
031100     05  WS-COLX-PART2            PIC X(05).
031200     05  WS-COLX-PART3            PIC X(06).
031300     05  WS-COLX-LEN1             PIC S9(02) COMP.
031400     05  WS-COLX-LEN2             PIC S9(02) COMP.
031500     05  WS-COLX-LEN3             PIC S9(02) COMP.
031600     05  WS-COLX-OCCUR-IDX        PIC S9(04) COMP.
031700     05  WS-COLX-SCAN-POS         PIC S9(04) COMP.
031800     05  WS-COLX-RUN-POS          PIC S9(04) COMP.
031900     05  WS-COLX-RUN-LEN          PIC S9(02) COMP.
032000     05  COLX-MATCH-IND           PIC X(01).
032100         88  COLUMN-X-MATCHED-HERE    VALUE 'Y'.
032200     05  WS-SR-NO-NUMERIC         PIC 9(06).
032300
032400* CONTEXT-EXTRACTION WORK FIELDS
032500     05  WS-CTX-ID-LINE-IDX       PIC S9(04) COMP.
032600     05  WS-CTX-START-IDX         PIC S9(04) COMP.
032700     05  WS-CTX-END-IDX           PIC S9(04) COMP.
032800     05  WS-CTX-SCAN-IDX          PIC S9(04) COMP.
032900
033000* SHARED N-TH-LABEL-VALUE HELPER PARAMETERS (700-SERIES)
033100     05  WS-SEARCH-LABEL          PIC X(16).
033200     05  WS-SEARCH-LABEL-LEN      PIC S9(02) COMP.
033300     05  WS-SEARCH-LINE-TEXT      PIC X(200).
033400     05  WS-SEARCH-OCCUR-IDX      PIC S9(04) COMP.
033500     05  WS-SEARCH-STOP-MARKER    PIC X(16).
033600     05  WS-SEARCH-STOP-LEN       PIC S9(02) COMP.
033700     05  WS-SEARCH-RESULT         PIC X(40).
033800     05  WS-SEARCH-LABEL-POS      PIC S9(04) COMP.
033900     05  WS-SEARCH-VALUE-START    PIC S9(04) COMP.
034000     05  WS-SEARCH-VALUE-END      PIC S9(04) COMP.
034100     05  WS-SEARCH-VALUE-LEN      PIC S9(04) COMP.
034200     05  WS-SEARCH-OCCUR-CNTR     PIC S9(04) COMP.
034300     05  WS-SEARCH-BOUND-POS      PIC S9(04) COMP.
034400
034500* SCRATCH FIELDS SHARED BY THE 345/346/347/702 TOKEN-BUILDERS -
034600* NOT ALL "IN USE" AT ONCE SO ONE SET SERVES ALL FOUR.
034700     05  WS-CLEAN-BUILD           PIC X(40).
034800     05  WS-CLEAN-POS             PIC S9(04) COMP.
034900     05  WS-CLEAN-OUT-POS         PIC S9(04) COMP.
035000     05  WS-CLEAN-LAST-SPACE-IND  PIC X(01).
035100
035200* CONTEXT-FIELD OUTPUT HOLDERS - MOVED INTO MHVL-OUTPUT-RECORD
035300* BY 34-EXTRACT-CONTEXT JUST BEFORE 35-WRITE-VOTER-RECORD.
035400     05  WS-VOTER-NAME-OUT        PIC X(40).
035500     05  WS-FATHER-NAME-OUT       PIC X(40).
035600     05  WS-HOUSE-NO-OUT          PIC X(10).
035700     05  WS-AGE-OUT               PIC X(03).
035800     05  WS-AGE-TEMP              PIC X(03).
035900     05  WS-GENDER-OUT            PIC X(06).
036000     05  HOUSE-CHAR-IND           PIC X(01).
036100         88  HOUSE-CHAR-VALID         VALUE 'Y'.
036200         88  HOUSE-CHAR-INVALID       VALUE 'N'.
036300
036400* PAGE-STATISTICS DISPLAY-LINE EDIT FIELDS - COMP COUNTERS ARE
036500* NOT PRINTABLE, SO THEY ARE MOVED HERE BEFORE THE STRING.
036600     05  WS-STAT-EDIT-1           PIC ZZZ9.
036700     05  WS-STAT-EDIT-2           PIC ZZZ9.
036800     05  WS-STAT-EDIT-3           PIC ZZZ9.
036900     05  WS-STAT-EDIT-4           PIC ZZZ9.
037000     05  WS-PAGE-NO-EDIT          PIC ZZZ9.
037100
037200     05  WS-AVG-VOTERS-PER-PAGE   PIC 9(04)V9 VALUE 0.
037300     05  WS-DISPLAY-LINE          PIC X(80).
037400 EJECT
037500*****************************************************************
037600*                  HEADER RECORD FOR VOTERS-OUT                 *
037700*****************************************************************
037800 01  WS-HEADER-RECORD.
037900     05  FILLER PIC X(199) VALUE
038000     'SR-NO,VOTER-ID,VOTER-NAME,FATHER-NAME,COLUMN-X,HOUSE-NO,AGE
038100-    ',GENDER,CONSTITUENCY,ELECTION-TYPE,WARD-NO,CONSTITUENCY-2,
038200-    'LIST-NO,LIST-SR-NO'.
038300
038400 01  FILLER PIC X(32)
038500     VALUE 'MHVLEXTR WORKING STORAGE ENDS  '.
038600 EJECT
038700 LINKAGE SECTION.
038800 EJECT
038900 PROCEDURE DIVISION.
039000*****************************************************************
039100*                        MAINLINE LOGIC                         *
039200*****************************************************************
039300 0-CONTROL-PROCESS.
039400     PERFORM 1-INITIALIZATION
039500         THRU 199-INITIALIZATION-EXIT.
039600     PERFORM 11-OPEN-FILES
039700         THRU 1199-OPEN-FILES-EXIT.
039800     SET CONTINUE-PROCESSING TO TRUE.
039900     PERFORM 2-MAIN-PROCESS
040000         THRU 2-MAIN-PROCESS-EXIT
040100         UNTIL END-OF-FILE.
040200     PERFORM EOJ9-CLOSE-FILES
040300         THRU EOJ9999-EXIT.
040400     GOBACK.
040500 EJECT
040600*****************************************************************
040700*                         INITIALIZATION                        *
040800*****************************************************************
040900
041000 1-INITIALIZATION.
041100     INITIALIZE WS-SWITCHES.
041200     SET PAGE-BUFFER-EMPTY   TO TRUE.
041300     SET HELD-LINE-ABSENT    TO TRUE.
041400     SET PAGE-HAS-NO-CONTENT TO TRUE.
041500     INITIALIZE WS-RUN-STATISTICS.
041600     MOVE ZERO TO WS-PAGE-LINE-COUNT.
041700     MOVE ZERO TO WS-CURRENT-PAGE-NO.
041800* GET CURRENT DATE FOR THE OPEN-OF-JOB DISPLAY LINE
041900     ACCEPT WS-CURR-DATE FROM DATE.
042000     MOVE WS-CURR-MO  TO WS-CURR-CONV-MM.
042100     MOVE WS-CURR-DAY TO WS-CURR-CONV-DD.
042200     IF WS-CURR-YEAR < 50
042300         MOVE 20 TO WS-CURR-CONV-CC
042400     ELSE
042500         MOVE 19 TO WS-CURR-CONV-CC
042600     END-IF.
042700     MOVE WS-CURR-YEAR TO WS-CURR-CONV-YY.
042800 199-INITIALIZATION-EXIT.
042900     EXIT.
043000 EJECT
043100*****************************************************************
043200*                         OPEN ALL FILES                        *
043300*****************************************************************
043400
043500 11-OPEN-FILES.
043600     OPEN INPUT  PARAM-FILE.
043700     IF FS-PARM NOT = '00'
043800         DISPLAY MSG01-IO-ERROR ' PARAM-FILE ' FS-PARM
043900         GO TO EOJ99-ABEND
044000     END-IF.
044100     OPEN INPUT  PAGE-TEXT-FILE.
044200     IF FS-PAGE NOT = '00'
044300         DISPLAY MSG01-IO-ERROR ' PAGE-TEXT-FILE ' FS-PAGE
044400         GO TO EOJ99-ABEND
044500     END-IF.
044600     OPEN OUTPUT VOTERS-OUT-FILE.
044700     IF FS-VOUT NOT = '00'
044800         DISPLAY MSG01-IO-ERROR ' VOTERS-OUT-FILE ' FS-VOUT
044900         GO TO EOJ99-ABEND
045000     END-IF.
045100     OPEN OUTPUT TALLY-WORK-FILE.
045200     IF FS-TALW NOT = '00'
045300         DISPLAY MSG01-IO-ERROR ' TALLY-WORK-FILE ' FS-TALW
045400         GO TO EOJ99-ABEND
045500     END-IF.
045600* READ THE ONE RUN-PARAMETER RECORD
045700     READ PARAM-FILE INTO PM-RECORD.
045800     IF FS-PARM = '00'
045900         MOVE PM-CONSTITUENCY  TO WS-RUN-CONSTITUENCY
046000         MOVE PM-ELECTION-TYPE TO WS-RUN-ELECTION-TYPE
046100         MOVE PM-WARD-NO       TO WS-RUN-WARD-NO
046200     ELSE
046300         DISPLAY 'NO RUN-PARAMETER RECORD SUPPLIED - ABEND'
046400         GO TO EOJ99-ABEND
046500     END-IF.
046600     CLOSE PARAM-FILE.
046700* WRITE THE ONE HEADER RECORD NAMING THE 14 COLUMNS
046800     WRITE VO-RECORD FROM WS-HEADER-RECORD.
046900 1199-OPEN-FILES-EXIT.
047000     EXIT.
047100 EJECT
047200*****************************************************************
047300*   2-MAIN-PROCESS DRIVES THE PAGE-GROUPING LOOP.  PAGE-TEXT     *
047400*   LINES ARRIVE ONE PER RECORD, IN PAGE-NO ORDER, MANY LINES    *
047500*   PER PAGE.  A PAGE IS COMPLETE WHEN PT-PAGE-NO CHANGES OR     *
047600*   AT END OF FILE - AT THAT POINT THE BUFFERED PAGE IS HANDED   *
047700*   TO 3-PROCESS-PAGE FOR THE ID SCAN.                           *
047800*****************************************************************
047900
048000 2-MAIN-PROCESS.
048100     PERFORM 22-BUFFER-PAGE-LINES
048200         THRU 2299-BUFFER-PAGE-LINES-EXIT.
048300     IF PAGE-BUFFER-PENDING
048400         PERFORM 3-PROCESS-PAGE
048500             THRU 399-PROCESS-PAGE-EXIT
048600     END-IF.
048700 2-MAIN-PROCESS-EXIT.
048800     EXIT.
048900 EJECT
049000*****************************************************************
049100*   22-BUFFER-PAGE-LINES ACCUMULATES PAGE-TEXT-FILE RECORDS      *
049200*   INTO WS-PAGE-LINE-TABLE UNTIL THE PAGE NUMBER CHANGES.  THE  *
049300*   FIRST LINE OF THE NEXT PAGE IS HELD OVER (WS-HELD-LINE-TEXT) *
049400*   FOR THE FOLLOWING CALL SO NO LINE IS EVER DROPPED.           *
049500*****************************************************************
049600
049700 22-BUFFER-PAGE-LINES.
049800     MOVE ZERO TO WS-PAGE-LINE-COUNT.
049900     SET PAGE-BUFFER-EMPTY TO TRUE.
050000     IF HELD-LINE-PRESENT
050100         MOVE WS-HELD-PAGE-NO   TO WS-CURRENT-PAGE-NO
050200         SET WS-LN-IDX TO 1
050300         MOVE WS-HELD-LINE-TEXT TO WS-PL-TEXT (WS-LN-IDX)
050400         MOVE 1 TO WS-PAGE-LINE-COUNT
050500         SET HELD-LINE-ABSENT TO TRUE
050600         SET PAGE-BUFFER-PENDING TO TRUE
050700     END-IF.
050800     PERFORM 21-READ-NEXT-LINE
050900         THRU 2199-READ-NEXT-LINE-EXIT
051000         UNTIL END-OF-FILE OR HELD-LINE-PRESENT.
051100 2299-BUFFER-PAGE-LINES-EXIT.
051200     EXIT.
051300 EJECT
051400*****************************************************************
051500*   21-READ-NEXT-LINE READS ONE PAGETEXT RECORD AND EITHER       *
051600*   ADDS IT TO THE CURRENT PAGE BUFFER OR, IF THE PAGE NUMBER    *
051700*   HAS CHANGED, HOLDS IT OVER AND SIGNALS THE BUFFER COMPLETE   *
051800*   BY LEAVING THE 21-LOOP (VIA GO TO).                          *
051900*****************************************************************
052000
052100 21-READ-NEXT-LINE.
052200     READ PAGE-TEXT-FILE INTO PT-RECORD
052300         AT END
052400             SET END-OF-FILE TO TRUE
052500             GO TO 2199-READ-NEXT-LINE-EXIT
052600     END-READ.
052700     IF FS-PAGE NOT = '00'
052800         DISPLAY MSG01-IO-ERROR ' PAGE-TEXT-FILE ' FS-PAGE
052900         GO TO EOJ99-ABEND
053000     END-IF.
053100     IF PAGE-BUFFER-EMPTY
053200         MOVE PT-PAGE-NO TO WS-CURRENT-PAGE-NO
053300         SET PAGE-BUFFER-PENDING TO TRUE
053400     END-IF.
053500     IF PT-PAGE-NO NOT = WS-CURRENT-PAGE-NO
053600         MOVE PT-PAGE-NO     TO WS-HELD-PAGE-NO
053700         MOVE PT-LINE-TEXT   TO WS-HELD-LINE-TEXT
053800         SET HELD-LINE-PRESENT TO TRUE
053900         GO TO 2199-READ-NEXT-LINE-EXIT
054000     END-IF.
054100     IF WS-PAGE-LINE-COUNT < 100
054200         ADD 1 TO WS-PAGE-LINE-COUNT
054300         SET WS-LN-IDX TO WS-PAGE-LINE-COUNT
054400         MOVE PT-LINE-TEXT TO WS-PL-TEXT (WS-LN-IDX)
054500     END-IF.
054600 2199-READ-NEXT-LINE-EXIT.
054700     EXIT.
054800 EJECT
054900*****************************************************************
055000*   3-PROCESS-PAGE - ONE COMPLETE PAGE IS NOW SITTING IN         *
055100*   WS-PAGE-LINE-TABLE (WS-PAGE-LINE-COUNT LINES).  A PAGE WITH  *
055200*   NO NON-BLANK TEXT AT ALL (305-TEST-PAGE-BLANK) IS COUNTED AS *
055300*   A SKIPPED (BLANK) PAGE PER THE COMMISSION'S ACCURACY-        *
055400*   REPORTING RULE, REGARDLESS OF WHETHER A CANDIDATE ID WAS     *
055450*   RECOGNIZED ON IT - A PAGE OF UNRECOGNIZED PROSE STILL HAD    *
055470*   CONTENT.  TKT#0603 - SEE MODIFICATION HISTORY ABOVE.         *
055500*****************************************************************
055600
055700 3-PROCESS-PAGE.
055800     ADD 1 TO WS-PAGES-PROCESSED.
055900     INITIALIZE WS-PAGE-STATISTICS.
056000     SET PAGE-HAS-NO-CONTENT TO TRUE.
056050     PERFORM 305-TEST-PAGE-BLANK THRU 30599-EXIT.
056100     SET WS-LN-IDX TO 1.
056200     PERFORM 31-SCAN-LINE-FOR-IDS
056300         THRU 3199-SCAN-LINE-FOR-IDS-EXIT
056400         VARYING WS-LN-IDX FROM 1 BY 1
056500         UNTIL WS-LN-IDX > WS-PAGE-LINE-COUNT.
056600     IF PAGE-HAS-TEXT
056700         ADD 1 TO WS-PAGES-WITH-CONTENT
056800     ELSE
056900         ADD 1 TO WS-PAGES-SKIPPED-EMPTY
057000     END-IF.
057100     PERFORM 39-DISPLAY-PAGE-STATS
057200         THRU 3999-DISPLAY-PAGE-STATS-EXIT.
057300 399-PROCESS-PAGE-EXIT.
057400     EXIT.
057450 EJECT
057460*****************************************************************
057465*   305-TEST-PAGE-BLANK - LOOKS FOR ONE NON-BLANK LINE ANYWHERE  *
057470*   IN THE PAGE BUFFER.  A PAGE THAT IS ALL SPACES (A BLANK OR   *
057475*   UNREADABLE SCAN) SETS PAGE-IS-BLANK-TEXT; ONE STRAY LETTER   *
057480*   OF PROSE WITH NO RECOGNIZABLE ID IS STILL "HAS TEXT".        *
057485*****************************************************************
057490
057495 305-TEST-PAGE-BLANK.
057500     SET PAGE-IS-BLANK-TEXT TO TRUE.
057505     SET WS-LN-IDX TO 1.
057510 305-TPB-LOOP.
057515     IF WS-LN-IDX > WS-PAGE-LINE-COUNT
057520         GO TO 30599-EXIT
057525     END-IF.
057530     IF WS-PL-TEXT (WS-LN-IDX) NOT = SPACES
057535         SET PAGE-HAS-TEXT TO TRUE
057540         GO TO 30599-EXIT
057545     END-IF.
057550     ADD 1 TO WS-LN-IDX.
057555     GO TO 305-TPB-LOOP.
057560 30599-EXIT.
057565     EXIT.
057570 EJECT
057600*****************************************************************
057700*   31-SCAN-LINE-FOR-IDS - CALLED ONCE PER PAGE LINE (WS-LN-IDX *
057800*   POINTS AT THE LINE).  THE LINE IS RUN THROUGH THE 600-      *
057900*   NORMALIZER FIRST SO A LOCAL-DIGIT CODE IN THE MIDDLE OF A   *
057950*   CANDIDATE ID SCANS AS ITS ASCII DIGIT, THEN DRIVES THE      *
057960*   CHARACTER-POSITION SCAN THAT LOOKS FOR ONE OF THE FIVE      *
057970*   VOTER-ID CANDIDATE SHAPES.  TKT#0126/TKT#0233/TKT#0549 -    *
057980*   SEE MODIFICATION HISTORY ABOVE.                             *
058100*****************************************************************
058200
058300 31-SCAN-LINE-FOR-IDS.
058350     MOVE WS-PL-TEXT (WS-LN-IDX) TO WS-CURRENT-LINE.
058400     MOVE WS-CURRENT-LINE TO WS-NORMALIZE-FIELD.
058420     PERFORM 600-NORMALIZE-DEVANAGARI-DIGITS THRU 60099-EXIT.
058440     MOVE WS-NORMALIZE-FIELD TO WS-CURRENT-LINE.
058500     PERFORM 310-SCAN-ONE-POSITION
058600         THRU 31099-SCAN-ONE-POSITION-EXIT
058700         VARYING WS-SCAN-POS FROM 1 BY 1
058800         UNTIL WS-SCAN-POS > 190.
058900 3199-SCAN-LINE-FOR-IDS-EXIT.
059000     EXIT.
059100 EJECT
059200*****************************************************************
059300*   310-SCAN-ONE-POSITION TESTS ONE START POSITION AGAINST THE  *
059400*   FIVE FAMILIES IN TURN.  THE FIRST FAMILY TO MATCH WINS - A  *
059500*   START POSITION MATCHED BY MORE THAN ONE FAMILY STILL COUNTS *
059600*   ONLY ONCE, PER THE COMMISSION'S DEDUPLICATION RULE.  ON A   *
059700*   MATCH, WS-SCAN-POS IS ADVANCED PAST THE TOKEN SO THE SAME   *
059800*   CHARACTERS ARE NOT RESCANNED.  A CANDIDATE MUST BE WORD-    *
059820*   BOUNDED (TKT#0604) - POSITION 1, OR THE CHARACTER JUST      *
059840*   AHEAD OF IT IS NOT A LETTER OR DIGIT - SO A SHAPE EMBEDDED  *
059860*   MID-TOKEN (A STRAY PREFIX LETTER GLUED ONTO A LONGER OCR    *
059880*   TOKEN) IS NOT ACCEPTED AS A VOTER ID.                       *
059900*****************************************************************
060000
060100 310-SCAN-ONE-POSITION.
060200     SET CANDIDATE-NOT-FOUND TO TRUE.
060210     IF WS-SCAN-POS = 1
060220         MOVE SPACE TO WS-SCAN-PRECHAR
060230     ELSE
060240         MOVE WS-CURRENT-LINE (WS-SCAN-POS - 1:1)
060245             TO WS-SCAN-PRECHAR
060250     END-IF.
060260     IF (WS-SCAN-PRECHAR >= 'A' AND WS-SCAN-PRECHAR <= 'Z')
060265         OR (WS-SCAN-PRECHAR >= 'a' AND WS-SCAN-PRECHAR <= 'z')
060270         OR WS-SCAN-PRECHAR IS NUMERIC
060280         GO TO 31099-SCAN-ONE-POSITION-EXIT
060290     END-IF.
060300     PERFORM 311-TEST-SMF-FAMILY THRU 31199-EXIT.
060400     IF CANDIDATE-NOT-FOUND
060500         PERFORM 312-TEST-LJZ-FAMILY THRU 31299-EXIT
060600     END-IF.
060700     IF CANDIDATE-NOT-FOUND
060800         PERFORM 313-TEST-ITJ-FAMILY THRU 31399-EXIT
060900     END-IF.
061000     IF CANDIDATE-NOT-FOUND
061100         PERFORM 314-TEST-GENERIC-FAMILY THRU 31499-EXIT
061200     END-IF.
061300     IF CANDIDATE-NOT-FOUND
061400         PERFORM 315-TEST-FLEXIBLE-FAMILY THRU 31599-EXIT
061500     END-IF.
061600     IF CANDIDATE-NOT-FOUND
061700         GO TO 31099-SCAN-ONE-POSITION-EXIT
061800     END-IF.
061900* A CANDIDATE WAS FOUND - WS-TOKEN/WS-CAND-LEN ARE SET.
062000     ADD 1 TO WS-TOTAL-PATTERNS-FOUND
062100              WS-PAGE-IDS-FOUND.
062200     SET PAGE-HAS-CONTENT TO TRUE.
062300     MOVE SPACES TO WS-ID-RAW.
062400     MOVE WS-TOKEN (1:WS-CAND-LEN) TO WS-ID-RAW.
062500     MOVE WS-LN-IDX TO WS-CTX-ID-LINE-IDX.
062600     PERFORM 32-CLEAN-VALIDATE-ID
062650         THRU 3299-CLEAN-VALIDATE-ID-EXIT.
062700     IF ID-ACCEPTED
062800         PERFORM 33-FIND-COLUMN-X THRU 3399-FIND-COLUMN-X-EXIT
062900         PERFORM 34-EXTRACT-CONTEXT THRU 3499-EXTRACT-CONTEXT-EXIT
063000         PERFORM 35-WRITE-VOTER-RECORD
063100             THRU 3599-WRITE-VOTER-RECORD-EXIT
063200         PERFORM 36-WRITE-TALLY-DETAIL
063300             THRU 3699-WRITE-TALLY-DETAIL-EXIT
063400     END-IF.
063500* ADVANCE PAST THE MATCHED TOKEN (LENGTH IS 3 + WS-CAND-LEN).
063600     COMPUTE WS-SCAN-POS = WS-SCAN-POS + WS-CAND-LEN + 2.
063700 31099-SCAN-ONE-POSITION-EXIT.
063800     EXIT.
063900 EJECT
064000*****************************************************************
064100*   311-315 - THE FIVE CANDIDATE-SHAPE TESTS.  EACH TESTS THE   *
064200*   THREE PREFIX CHARACTERS AT WS-SCAN-POS, THEN CALLS 316 OR   *
064300*   317 TO MEASURE THE DIGIT/CONFUSABLE RUN THAT FOLLOWS.  310  *
064350*   ALREADY REJECTED THIS POSITION IF IT IS NOT WORD-BOUNDED    *
064370*   (TKT#0604), SO NONE OF THE FIVE NEED REPEAT THAT TEST.      *
064400*****************************************************************
064500
064600 311-TEST-SMF-FAMILY.
064700     MOVE WS-CURRENT-LINE (WS-SCAN-POS:1)     TO WS-SCAN-CHAR.
064800     MOVE WS-CURRENT-LINE (WS-SCAN-POS + 1:1) TO WS-SCAN-CHAR2.
064900     MOVE WS-CURRENT-LINE (WS-SCAN-POS + 2:1) TO WS-SCAN-CHAR3.
065000     IF (WS-SCAN-CHAR  = 'S' OR '5' OR '$' OR 's')
065100        AND (WS-SCAN-CHAR2 = 'M' OR '0' OR '6' OR '8' OR 'e'
065150                             OR 'E' OR 'm' OR SPACE)
065300        AND (WS-SCAN-CHAR3 = 'F' OR 'f' OR 'M' OR '0' OR '6'
065350                             OR '8' OR 'm' OR SPACE)
065500         COMPUTE WS-RUN-START-POS = WS-SCAN-POS + 3
065600         PERFORM 316-COUNT-CONFUSABLE-RUN THRU 31699-EXIT
065700         IF WS-CAND-LEN = 7 OR WS-CAND-LEN = 8
065800             SET CANDIDATE-FOUND TO TRUE
065900             MOVE SPACES TO WS-TOKEN
066000             MOVE WS-CURRENT-LINE (WS-SCAN-POS:3 + WS-CAND-LEN)
066100                 TO WS-TOKEN
066200         END-IF
066300     END-IF.
066400 31199-EXIT.
066500     EXIT.
066600
066700 312-TEST-LJZ-FAMILY.
066800     MOVE WS-CURRENT-LINE (WS-SCAN-POS:1)     TO WS-SCAN-CHAR.
066900     MOVE WS-CURRENT-LINE (WS-SCAN-POS + 1:1) TO WS-SCAN-CHAR2.
067000     MOVE WS-CURRENT-LINE (WS-SCAN-POS + 2:1) TO WS-SCAN-CHAR3.
067100     IF (WS-SCAN-CHAR  = 'L' OR 'l' OR 'I' OR '1')
067200        AND (WS-SCAN-CHAR2 = 'J' OR 'j' OR 'I' OR 'i' OR '1')
067300        AND (WS-SCAN-CHAR3 = 'Z' OR 'z' OR '2')
067400         COMPUTE WS-RUN-START-POS = WS-SCAN-POS + 3
067500         PERFORM 316-COUNT-CONFUSABLE-RUN THRU 31699-EXIT
067600         IF WS-CAND-LEN = 7 OR WS-CAND-LEN = 8
067700             SET CANDIDATE-FOUND TO TRUE
067800             MOVE SPACES TO WS-TOKEN
067900             MOVE WS-CURRENT-LINE (WS-SCAN-POS:3 + WS-CAND-LEN)
068000                 TO WS-TOKEN
068100         END-IF
068200     END-IF.
068300 31299-EXIT.
068400     EXIT.
068500
068600 313-TEST-ITJ-FAMILY.
068700     MOVE WS-CURRENT-LINE (WS-SCAN-POS:1)     TO WS-SCAN-CHAR.
068800     MOVE WS-CURRENT-LINE (WS-SCAN-POS + 1:1) TO WS-SCAN-CHAR2.
068900     MOVE WS-CURRENT-LINE (WS-SCAN-POS + 2:1) TO WS-SCAN-CHAR3.
069000     IF (WS-SCAN-CHAR  = 'I' OR 'i' OR 'L' OR 'l' OR '1')
069100        AND (WS-SCAN-CHAR2 = 'T' OR 't' OR '7')
069200        AND (WS-SCAN-CHAR3 = 'J' OR 'j' OR 'I' OR 'i' OR '1')
069300         COMPUTE WS-RUN-START-POS = WS-SCAN-POS + 3
069400         PERFORM 316-COUNT-CONFUSABLE-RUN THRU 31699-EXIT
069500         IF WS-CAND-LEN = 7 OR WS-CAND-LEN = 8
069600             SET CANDIDATE-FOUND TO TRUE
069700             MOVE SPACES TO WS-TOKEN
069800             MOVE WS-CURRENT-LINE (WS-SCAN-POS:3 + WS-CAND-LEN)
069900                 TO WS-TOKEN
070000         END-IF
070100     END-IF.
070200 31399-EXIT.
070300     EXIT.
070400
070500 314-TEST-GENERIC-FAMILY.
070600     MOVE WS-CURRENT-LINE (WS-SCAN-POS:1)     TO WS-SCAN-CHAR.
070700     MOVE WS-CURRENT-LINE (WS-SCAN-POS + 1:1) TO WS-SCAN-CHAR2.
070800     MOVE WS-CURRENT-LINE (WS-SCAN-POS + 2:1) TO WS-SCAN-CHAR3.
070900     IF (WS-SCAN-CHAR  >= 'A' AND WS-SCAN-CHAR  <= 'Z')
071000        AND (WS-SCAN-CHAR2 >= 'A' AND WS-SCAN-CHAR2 <= 'Z')
071100        AND (WS-SCAN-CHAR3 >= 'A' AND WS-SCAN-CHAR3 <= 'Z')
071200         COMPUTE WS-RUN-START-POS = WS-SCAN-POS + 3
071300         PERFORM 317-COUNT-DIGIT-RUN THRU 31799-EXIT
071400         IF WS-CAND-LEN = 7
071500             SET CANDIDATE-FOUND TO TRUE
071600             MOVE SPACES TO WS-TOKEN
071700             MOVE WS-CURRENT-LINE (WS-SCAN-POS:10) TO WS-TOKEN
071800         END-IF
071900     END-IF.
072000 31499-EXIT.
072100     EXIT.
072200
072300 315-TEST-FLEXIBLE-FAMILY.
072400     MOVE WS-CURRENT-LINE (WS-SCAN-POS:1)     TO WS-SCAN-CHAR.
072500     MOVE WS-CURRENT-LINE (WS-SCAN-POS + 1:1) TO WS-SCAN-CHAR2.
072600     MOVE WS-CURRENT-LINE (WS-SCAN-POS + 2:1) TO WS-SCAN-CHAR3.
072700     IF ((WS-SCAN-CHAR  >= 'A' AND WS-SCAN-CHAR  <= 'Z')
072800           OR (WS-SCAN-CHAR  >= '0' AND WS-SCAN-CHAR  <= '9'))
072900        AND ((WS-SCAN-CHAR2 >= 'A' AND WS-SCAN-CHAR2 <= 'Z')
073000           OR (WS-SCAN-CHAR2 >= '0' AND WS-SCAN-CHAR2 <= '9'))
073100        AND ((WS-SCAN-CHAR3 >= 'A' AND WS-SCAN-CHAR3 <= 'Z')
073200           OR (WS-SCAN-CHAR3 >= '0' AND WS-SCAN-CHAR3 <= '9'))
073300         COMPUTE WS-RUN-START-POS = WS-SCAN-POS + 3
073400         PERFORM 317-COUNT-DIGIT-RUN THRU 31799-EXIT
073500         IF WS-CAND-LEN = 7
073600             SET CANDIDATE-FOUND TO TRUE
073700             MOVE SPACES TO WS-TOKEN
073800             MOVE WS-CURRENT-LINE (WS-SCAN-POS:10) TO WS-TOKEN
073900         END-IF
074000     END-IF.
074100 31599-EXIT.
074200     EXIT.
074300 EJECT
074400*****************************************************************
074500*   316-COUNT-CONFUSABLE-RUN / 317-COUNT-DIGIT-RUN - SHARED     *
074600*   HELPERS.  ENTER WITH WS-RUN-START-POS SET; RETURN THE RUN   *
074700*   LENGTH IN WS-CAND-LEN, CAPPED AT 8 SO A LONGER RUN (WHICH   *
074800*   IS NOT WORD-BOUNDED AS THE PATTERN REQUIRES) COMES BACK     *
074900*   AS 9 AND FAILS THE 311-315 LENGTH TEST.                     *
075000*****************************************************************
075100
075200 316-COUNT-CONFUSABLE-RUN.
075300     MOVE ZERO TO WS-CAND-LEN.
075400     MOVE WS-RUN-START-POS TO WS-DIGIT-SCAN-SUB.
075500 316-CCR-LOOP.
075600     IF WS-CAND-LEN > 8
075700         GO TO 31699-EXIT
075800     END-IF.
075900     MOVE WS-CURRENT-LINE (WS-DIGIT-SCAN-SUB:1) TO WS-SCAN-CHAR.
076000     PERFORM 900-TEST-CONFUSABLE-CHAR THRU 90099-EXIT.
076100     IF CHAR-NOT-CONFUSABLE
076200         GO TO 31699-EXIT
076300     END-IF.
076400     ADD 1 TO WS-CAND-LEN.
076500     ADD 1 TO WS-DIGIT-SCAN-SUB.
076600     GO TO 316-CCR-LOOP.
076700 31699-EXIT.
076800     EXIT.
076900
077000 317-COUNT-DIGIT-RUN.
077100     MOVE ZERO TO WS-CAND-LEN.
077200     MOVE WS-RUN-START-POS TO WS-DIGIT-SCAN-SUB.
077300 317-CDR-LOOP.
077400     IF WS-CAND-LEN > 8
077500         GO TO 31799-EXIT
077600     END-IF.
077700     MOVE WS-CURRENT-LINE (WS-DIGIT-SCAN-SUB:1) TO WS-SCAN-CHAR.
077800     IF WS-SCAN-CHAR NOT NUMERIC
077900         GO TO 31799-EXIT
078000     END-IF.
078100     ADD 1 TO WS-CAND-LEN.
078200     ADD 1 TO WS-DIGIT-SCAN-SUB.
078300     GO TO 317-CDR-LOOP.
078400 31799-EXIT.
078500     EXIT.
078600 EJECT
078700*****************************************************************
078800*   900-TEST-CONFUSABLE-CHAR - TABLE SEARCH OF WS-SCAN-CHAR      *
078900*   AGAINST THE 18-BYTE CONFUSABLE-DIGIT SET (INCLUDES THE      *
079000*   TEN DEVANAGARI SUBSTITUTE CODES VIA 600- NORMALIZATION      *
079100*   HAVING ALREADY RUN ON THE LINE BEFORE THE SCAN BEGINS).     *
079200*****************************************************************
079300
079400 900-TEST-CONFUSABLE-CHAR.
079500     SET CHAR-NOT-CONFUSABLE TO TRUE.
079600     SET WS-ID-DIGIT-SUB TO 1.
079700 900-TCC-LOOP.
079800     IF WS-ID-DIGIT-SUB > 18
079900         GO TO 90099-EXIT
080000     END-IF.
080100     IF WS-SCAN-CHAR = WS-CONFUSABLE-CHAR (WS-ID-DIGIT-SUB)
080200         SET CHAR-IS-CONFUSABLE TO TRUE
080300         GO TO 90099-EXIT
080400     END-IF.
080500     ADD 1 TO WS-ID-DIGIT-SUB.
080600     GO TO 900-TCC-LOOP.
080700 90099-EXIT.
080800     EXIT.
080900 EJECT
081000*****************************************************************
081100*   32-CLEAN-VALIDATE-ID - THE SIX-STEP CLEANING CASCADE FROM   *
081200*   THE COMMISSION'S DATA-QUALITY STANDARD (GR NO.EST-0871).    *
081300*   ENTER WITH WS-ID-RAW AND WS-CAND-LEN SET BY 310.  LEAVES    *
081400*   ID-ACCEPT-IND SET AND, WHEN ACCEPTED, WS-ID-FINAL HOLDING   *
081500*   THE NORMALIZED 10-CHARACTER VOTER-ID.                       *
081600*****************************************************************
081700
081800 32-CLEAN-VALIDATE-ID.
081900     MOVE WS-ID-RAW TO WS-ID-WORK.
082000     COMPUTE WS-ID-LEN = WS-CAND-LEN + 3.
082100     SET ID-REJECTED TO TRUE.
082200     PERFORM 321-UPPERCASE-AND-NORMALIZE THRU 32199-EXIT.
082300     PERFORM 322-STRIP-DOLLAR-DANDA-SPACE THRU 32299-EXIT.
082400     IF WS-ID-LEN < 10
082500         ADD 1 TO WS-TOTAL-REJECTED-IDS WS-PAGE-IDS-REJECTED
082600         GO TO 3299-CLEAN-VALIDATE-ID-EXIT
082700     END-IF.
082800     MOVE WS-ID-WORK (1:3) TO WS-ID-PREFIX.
082900     MOVE SPACES TO WS-ID-DIGITS.
083000     COMPUTE WS-DIGIT-SCAN-SUB = WS-ID-LEN - 3.
083100     MOVE WS-ID-WORK (4:WS-DIGIT-SCAN-SUB)
083200         TO WS-ID-DIGITS (1:WS-DIGIT-SCAN-SUB).
083300     PERFORM 323-REPAIR-PREFIX THRU 32399-EXIT.
083400     PERFORM 324-REPAIR-DIGITS THRU 32499-EXIT.
083500     PERFORM 325-FINALIZE-LENGTH THRU 32599-EXIT.
083600     PERFORM 326-VALIDATE-DIGIT-COUNT THRU 32699-EXIT.
083700     IF ID-ACCEPTED
083800         ADD 1 TO WS-TOTAL-VALID-IDS WS-PAGE-IDS-VALID
083900     ELSE
084000         ADD 1 TO WS-TOTAL-REJECTED-IDS WS-PAGE-IDS-REJECTED
084100     END-IF.
084200 3299-CLEAN-VALIDATE-ID-EXIT.
084300     EXIT.
084400 EJECT
084500 321-UPPERCASE-AND-NORMALIZE.
084600     INSPECT WS-ID-WORK
084700         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
084800* NUMERAL NORMALIZER - MAPS THE SCANNING BUREAU'S DEVANAGARI
084900* DIGIT SUBSTITUTE CODES TO THEIR ASCII EQUIVALENT.
085000     MOVE WS-ID-WORK TO WS-NORMALIZE-FIELD.
085100     PERFORM 600-NORMALIZE-DEVANAGARI-DIGITS THRU 60099-EXIT.
085200     MOVE WS-NORMALIZE-FIELD TO WS-ID-WORK.
085300 32199-EXIT.
085400     EXIT.
085500
085600 322-STRIP-DOLLAR-DANDA-SPACE.
085700     INSPECT WS-ID-WORK REPLACING ALL '$' BY 'S'.
085800     INSPECT WS-ID-WORK REPLACING ALL WS-DANDA-CHAR BY SPACE.
085900 32299-EXIT.
086000     EXIT.
086100 EJECT
086200*****************************************************************
086300*   323-REPAIR-PREFIX - CASCADING PREFIX-REPAIR RULES.  EACH    *
086400*   RULE SEES THE RESULT OF THE RULES BEFORE IT - DO NOT        *
086500*   REORDER WITHOUT RECHECKING AGAINST GR NO.EST-0871 ANNEX C.  *
086600*****************************************************************
086700
086800 323-REPAIR-PREFIX.
086900     IF WS-ID-PREFIX (1:1) = '5' OR '$'
087000         MOVE 'S' TO WS-ID-PREFIX (1:1)
087100     END-IF.
087200     IF WS-ID-PREFIX (2:1) = '8' OR '6' OR '0' OR '5'
087300         MOVE 'M' TO WS-ID-PREFIX (2:1)
087400     END-IF.
087500     IF WS-ID-PREFIX (1:1) = 'I' OR '1'
087600         MOVE 'L' TO WS-ID-PREFIX (1:1)
087700     END-IF.
087800     IF WS-ID-PREFIX (2:1) = 'I' OR '1' OR 'i'
087900         MOVE 'J' TO WS-ID-PREFIX (2:1)
088000     END-IF.
088100     IF WS-ID-PREFIX (3:1) = '2'
088200         MOVE 'Z' TO WS-ID-PREFIX (3:1)
088300     END-IF.
088400     IF (WS-ID-PREFIX (1:1) = 'L' OR '1' OR 'l')
088500        AND (WS-ID-PREFIX (2:1) = 'T' OR '7' OR 't')
088600         MOVE 'I' TO WS-ID-PREFIX (1:1)
088700         MOVE 'T' TO WS-ID-PREFIX (2:1)
088800     END-IF.
088900 32399-EXIT.
089000     EXIT.
089100 EJECT
089200*****************************************************************
089300*   324-REPAIR-DIGITS - CHARACTER-BY-CHARACTER OCR DIGIT REPAIR *
089400*   OVER THE CAPTURED DIGIT PORTION.  TKT#0233 ADDED G/C.       *
089500*****************************************************************
089600
089700 324-REPAIR-DIGITS.
089800     MOVE 1 TO WS-ID-DIGIT-SUB.
089900 324-RD-LOOP.
090000     IF WS-ID-DIGIT-SUB > WS-DIGIT-SCAN-SUB
090100         GO TO 32499-EXIT
090200     END-IF.
090300     EVALUATE WS-ID-DIGIT-CHAR (WS-ID-DIGIT-SUB)
090400         WHEN 'O' MOVE '0' TO WS-ID-DIGIT-CHAR (WS-ID-DIGIT-SUB)
090500         WHEN 'I' MOVE '1' TO WS-ID-DIGIT-CHAR (WS-ID-DIGIT-SUB)
090600         WHEN 'l' MOVE '1' TO WS-ID-DIGIT-CHAR (WS-ID-DIGIT-SUB)
090700         WHEN 'Z' MOVE '2' TO WS-ID-DIGIT-CHAR (WS-ID-DIGIT-SUB)
090800         WHEN 'S' MOVE '5' TO WS-ID-DIGIT-CHAR (WS-ID-DIGIT-SUB)
090900         WHEN 'B' MOVE '8' TO WS-ID-DIGIT-CHAR (WS-ID-DIGIT-SUB)
091000         WHEN 'G' MOVE '6' TO WS-ID-DIGIT-CHAR (WS-ID-DIGIT-SUB)
091100         WHEN 'C' MOVE '0' TO WS-ID-DIGIT-CHAR (WS-ID-DIGIT-SUB)
091200         WHEN OTHER
091300             CONTINUE
091400     END-EVALUATE.
091500     ADD 1 TO WS-ID-DIGIT-SUB.
091600     GO TO 324-RD-LOOP.
091700 32499-EXIT.
091800     EXIT.
091900 EJECT
092000*****************************************************************
092100*   325-FINALIZE-LENGTH - RECOMBINES PREFIX + FIRST 7 REPAIRED  *
092200*   DIGITS.  TAKING ONLY THE FIRST 7 IMPLEMENTS THE STANDARD'S  *
092300*   "TRUNCATE TO 10" RULE FOR THE 8-DIGIT SMF/LJZ/ITJ SHAPES.   *
092400*****************************************************************
092500
092600 325-FINALIZE-LENGTH.
092700     MOVE SPACES TO WS-ID-FINAL.
092800     MOVE WS-ID-PREFIX     TO WS-ID-FINAL (1:3).
092900     MOVE WS-ID-DIGITS (1:7) TO WS-ID-FINAL (4:7).
093000 32599-EXIT.
093100     EXIT.
093200 EJECT
093300*****************************************************************
093400*   326-VALIDATE-DIGIT-COUNT - THE LAST 7 CHARACTERS OF THE     *
093500*   FINAL ID MUST CONTAIN AT LEAST 5 ACTUAL 0-9 DIGITS.         *
093600*****************************************************************
093700
093800 326-VALIDATE-DIGIT-COUNT.
093900     MOVE ZERO TO WS-LAST7-DIGIT-COUNT.
094000     MOVE 1 TO WS-LAST7-SUB.
094100 326-VDC-LOOP.
094200     IF WS-LAST7-SUB > 7
094300         GO TO 326-VDC-DONE
094400     END-IF.
094500     MOVE WS-ID-FINAL (WS-LAST7-SUB + 3:1) TO WS-LAST7-CHAR.
094600     IF WS-LAST7-CHAR IS NUMERIC
094700         ADD 1 TO WS-LAST7-DIGIT-COUNT
094800     END-IF.
094900     ADD 1 TO WS-LAST7-SUB.
095000     GO TO 326-VDC-LOOP.
095100 326-VDC-DONE.
095200     IF WS-LAST7-DIGIT-COUNT >= 5
095300         SET ID-ACCEPTED TO TRUE
095400     ELSE
095500         SET ID-REJECTED TO TRUE
095600     END-IF.
095700 32699-EXIT.
095800     EXIT.
095900 EJECT
096000*****************************************************************
096100*   33-FIND-COLUMN-X - AFTER AN ACCEPTED ID, SCAN THE WHOLE     *
096200*   LINE FOR THE FIRST DIGITS/DIGITS/DIGITS LOCATOR TOKEN AT OR *
096300*   AFTER THE END OF THE ID.  EVERY EARLIER MATCH ON THE SAME   *
096400*   LINE (A PRIOR VOTER'S LOCATOR, WHEN THE PAGE PRINTS SEVERAL *
096500*   VOTERS SIDE BY SIDE) IS COUNTED SO THE COLUMN-OCCURRENCE    *
096600*   INDEX CAN BE HANDED TO 34-EXTRACT-CONTEXT.  TKT#0162.       *
096700*****************************************************************
096800
096900 33-FIND-COLUMN-X.
097000     MOVE SPACES TO MHVL-OUTPUT-RECORD-ALT.
097100     MOVE SPACES TO MHVL-TALLY-RECORD-ALT.
097200     SET COLUMN-X-NOT-FOUND TO TRUE.
097300     MOVE SPACES TO WS-COLX-TOKEN WS-COLX-PART1 WS-COLX-PART2
097400                    WS-COLX-PART3.
097500     MOVE ZERO TO WS-COLX-OCCUR-IDX.
097600     COMPUTE WS-RUN-START-POS = WS-SCAN-POS + WS-CAND-LEN + 3.
097700     MOVE 1 TO WS-COLX-SCAN-POS.
097800 33-FCX-LOOP.
097900     IF WS-COLX-SCAN-POS > 190
098000         GO TO 3399-FIND-COLUMN-X-EXIT
098100     END-IF.
098200     MOVE 'N' TO COLX-MATCH-IND.
098300     IF WS-CURRENT-LINE (WS-COLX-SCAN-POS:1) IS NUMERIC
098400         PERFORM 331-TRY-MATCH-COLUMN-X THRU 33199-EXIT
098500     END-IF.
098600     IF NOT COLUMN-X-MATCHED-HERE
098700         ADD 1 TO WS-COLX-SCAN-POS
098800         GO TO 33-FCX-LOOP
098900     END-IF.
099000     IF WS-COLX-SCAN-POS >= WS-RUN-START-POS
099100         GO TO 333-BUILD-COLUMN-X-FIELDS
099200     END-IF.
099300     ADD 1 TO WS-COLX-OCCUR-IDX.
099400     COMPUTE WS-COLX-SCAN-POS = WS-COLX-SCAN-POS + WS-COLX-LEN1
099500                               + WS-COLX-LEN2 + WS-COLX-LEN3 + 2.
099600     GO TO 33-FCX-LOOP.
099700 EJECT
099800*****************************************************************
099900*   331-TRY-MATCH-COLUMN-X - TESTS FOR digits/digits/digits     *
100000*   STARTING AT WS-COLX-SCAN-POS.  SETS COLX-MATCH-IND AND THE  *
100100*   THREE PART FIELDS/LENGTHS WHEN IT MATCHES.                  *
100200*****************************************************************
100300
100400 331-TRY-MATCH-COLUMN-X.
100500     MOVE WS-COLX-SCAN-POS TO WS-COLX-RUN-POS.
100600     PERFORM 921-COUNT-COLX-RUN THRU 92199-EXIT.
100700     MOVE WS-COLX-RUN-LEN TO WS-COLX-LEN1.
100800     IF WS-COLX-LEN1 = 0 OR WS-COLX-LEN1 > 5
100900         GO TO 33199-EXIT
101000     END-IF.
101100     COMPUTE WS-COLX-RUN-POS = WS-COLX-SCAN-POS + WS-COLX-LEN1.
101200     IF WS-CURRENT-LINE (WS-COLX-RUN-POS:1) NOT = '/'
101300         GO TO 33199-EXIT
101400     END-IF.
101500     ADD 1 TO WS-COLX-RUN-POS.
101600     PERFORM 921-COUNT-COLX-RUN THRU 92199-EXIT.
101700     MOVE WS-COLX-RUN-LEN TO WS-COLX-LEN2.
101800     IF WS-COLX-LEN2 = 0 OR WS-COLX-LEN2 > 5
101900         GO TO 33199-EXIT
102000     END-IF.
102100     COMPUTE WS-COLX-RUN-POS = WS-COLX-SCAN-POS + WS-COLX-LEN1
102200                               + 1 + WS-COLX-LEN2.
102300     IF WS-CURRENT-LINE (WS-COLX-RUN-POS:1) NOT = '/'
102400         GO TO 33199-EXIT
102500     END-IF.
102600     ADD 1 TO WS-COLX-RUN-POS.
102700     PERFORM 921-COUNT-COLX-RUN THRU 92199-EXIT.
102800     MOVE WS-COLX-RUN-LEN TO WS-COLX-LEN3.
102900     IF WS-COLX-LEN3 = 0 OR WS-COLX-LEN3 > 6
103000         GO TO 33199-EXIT
103100     END-IF.
103200     SET COLUMN-X-MATCHED-HERE TO TRUE.
103300     MOVE WS-CURRENT-LINE (WS-COLX-SCAN-POS:WS-COLX-LEN1)
103400         TO WS-COLX-PART1.
103500     COMPUTE WS-DIGIT-SCAN-SUB = WS-COLX-SCAN-POS
103600                               + WS-COLX-LEN1 + 1.
103700     MOVE WS-CURRENT-LINE (WS-DIGIT-SCAN-SUB:WS-COLX-LEN2)
103800         TO WS-COLX-PART2.
103900     COMPUTE WS-DIGIT-SCAN-SUB = WS-DIGIT-SCAN-SUB
104000                               + WS-COLX-LEN2 + 1.
104100     MOVE WS-CURRENT-LINE (WS-DIGIT-SCAN-SUB:WS-COLX-LEN3)
104200         TO WS-COLX-PART3.
104300     COMPUTE WS-DIGIT-SCAN-SUB = WS-COLX-LEN1 + WS-COLX-LEN2
104400                               + WS-COLX-LEN3 + 2.
104500     MOVE WS-CURRENT-LINE (WS-COLX-SCAN-POS:WS-DIGIT-SCAN-SUB)
104600         TO WS-COLX-TOKEN.
104700 33199-EXIT.
104800     EXIT.
104900 EJECT
105000*****************************************************************
105100*   921-COUNT-COLX-RUN - COUNTS A RUN OF 0-9 DIGITS STARTING    *
105200*   AT WS-COLX-RUN-POS, CAPPED AT 6 (WIDEST LIST-SR-NO FIELD).  *
105300*****************************************************************
105400
105500 921-COUNT-COLX-RUN.
105600     MOVE ZERO TO WS-COLX-RUN-LEN.
105700 921-CCR-LOOP.
105800     IF WS-COLX-RUN-LEN > 6
105900         GO TO 92199-EXIT
106000     END-IF.
106100     IF WS-CURRENT-LINE (WS-COLX-RUN-POS:1) NOT NUMERIC
106200         GO TO 92199-EXIT
106300     END-IF.
106400     ADD 1 TO WS-COLX-RUN-LEN.
106500     ADD 1 TO WS-COLX-RUN-POS.
106600     GO TO 921-CCR-LOOP.
106700 92199-EXIT.
106800     EXIT.
106900 EJECT
107000*****************************************************************
107100*   333-BUILD-COLUMN-X-FIELDS - MOVES THE MATCHED LOCATOR INTO  *
107200*   THE OUTPUT RECORD AND, WHEN THE THIRD PART IS NUMERIC,      *
107300*   INTO THE TALLY DETAIL ROW SR-NO FOR THE SEQUENCE AUDIT.     *
107400*****************************************************************
107500
107600 333-BUILD-COLUMN-X-FIELDS.
107700     SET COLUMN-X-FOUND TO TRUE.
107800     MOVE WS-COLX-TOKEN TO MHVL-COLUMN-X.
107900     MOVE WS-COLX-PART1 TO MHVL-CONSTITUENCY-2.
108000     MOVE WS-COLX-PART2 TO MHVL-LIST-NO.
108100     MOVE WS-COLX-PART3 TO MHVL-LIST-SR-NO.
108200     MOVE WS-COLX-PART3 TO MHVL-SR-NO.
108300     IF WS-COLX-PART3 (1:WS-COLX-LEN3) IS NUMERIC
108400         MOVE WS-COLX-PART3 TO WS-SR-NO-NUMERIC
108500         SET MHVL-TAL-DETAIL-ROW TO TRUE
108600         MOVE WS-SR-NO-NUMERIC TO MHVL-TAL-SR-NO
108700     END-IF.
108800 3399-FIND-COLUMN-X-EXIT.
108900     EXIT.
109000 EJECT
109100*****************************************************************
109200*   34-EXTRACT-CONTEXT - PULLS VOTER NAME, FATHER'S/HUSBAND'S    *
109300*   NAME, HOUSE NUMBER, AGE AND GENDER FROM THE OCR TEXT LINES   *
109400*   SURROUNDING THE ID'S OWN LINE.  WINDOW IS 2 LINES BACK       *
109500*   THRU 7 LINES FORWARD, BOUNDED BY THE PAGE BUFFER.            *
109600*   UNCHANGED SINCE THE ORIGINAL FILEPASS - NO TICKET FOR THIS   *
109650*   PARAGRAPH.                                                   *
109700*****************************************************************
109800
109900 34-EXTRACT-CONTEXT.
110000     COMPUTE WS-CTX-START-IDX = WS-CTX-ID-LINE-IDX - 2.
110100     IF WS-CTX-START-IDX < 1
110200         MOVE 1 TO WS-CTX-START-IDX
110300     END-IF.
110400     COMPUTE WS-CTX-END-IDX = WS-CTX-ID-LINE-IDX + 7.
110500     IF WS-CTX-END-IDX > WS-PAGE-LINE-COUNT
110600         MOVE WS-PAGE-LINE-COUNT TO WS-CTX-END-IDX
110700     END-IF.
110800     MOVE SPACES TO WS-VOTER-NAME-OUT WS-FATHER-NAME-OUT
110900                    WS-HOUSE-NO-OUT WS-AGE-OUT WS-AGE-TEMP
111000                    WS-GENDER-OUT.
111100     PERFORM 341-EXTRACT-VOTER-NAME  THRU 34199-EXIT.
111200     PERFORM 342-EXTRACT-FATHER-NAME THRU 34299-EXIT.
111300     PERFORM 343-EXTRACT-HOUSE-NO    THRU 34399-EXIT.
111400     PERFORM 344-EXTRACT-AGE-GENDER  THRU 34499-EXIT.
111500     MOVE WS-VOTER-NAME-OUT  TO MHVL-VOTER-NAME.
111600     MOVE WS-FATHER-NAME-OUT TO MHVL-FATHER-NAME.
111700     MOVE WS-HOUSE-NO-OUT    TO MHVL-HOUSE-NO.
111800     MOVE WS-AGE-OUT         TO MHVL-AGE.
111900     MOVE WS-GENDER-OUT      TO MHVL-GENDER.
112000 3499-EXTRACT-CONTEXT-EXIT.
112100     EXIT.
112200 EJECT
112300*****************************************************************
112400*   341-EXTRACT-VOTER-NAME - FIRST CONTEXT LINE CARRYING THE     *
112500*   "VOTER FULL NAME" LABEL AT THE VOTER'S OWN COLUMN OCCURRENCE.*
112600*****************************************************************
112700
112800 341-EXTRACT-VOTER-NAME.
112900     MOVE WS-CTX-START-IDX TO WS-CTX-SCAN-IDX.
113000 341-EVN-LOOP.
113100     IF WS-CTX-SCAN-IDX > WS-CTX-END-IDX
113200         GO TO 34199-EXIT
113300     END-IF.
113400     MOVE WS-PL-TEXT (WS-CTX-SCAN-IDX) TO WS-SEARCH-LINE-TEXT.
113500     MOVE WS-LABEL-VOTER-NAME TO WS-SEARCH-LABEL.
113600     MOVE 16 TO WS-SEARCH-LABEL-LEN.
113700     MOVE WS-COLX-OCCUR-IDX TO WS-SEARCH-OCCUR-IDX.
113800     MOVE WS-LABEL-VOTER-NAME TO WS-SEARCH-STOP-MARKER.
113900     MOVE 16 TO WS-SEARCH-STOP-LEN.
114000     PERFORM 700-FIND-NTH-LABEL-VALUE THRU 70099-EXIT.
114100     IF LABEL-SEARCH-FOUND
114200         MOVE WS-SEARCH-RESULT TO WS-VOTER-NAME-OUT
114300         GO TO 34199-EXIT
114400     END-IF.
114500     ADD 1 TO WS-CTX-SCAN-IDX.
114600     GO TO 341-EVN-LOOP.
114700 34199-EXIT.
114800     EXIT.
114900 EJECT
115000*****************************************************************
115100*   342-EXTRACT-FATHER-NAME - FIRST CONTEXT LINE CARRYING THE    *
115200*   "FATHERS NAME:" OR "HUSBANDS NAME:" LABEL, VALUE RUNNING     *
115300*   UP TO THE "AVAILABLE" MARKER THAT FOLLOWS ON THE EC ROLL.    *
115400*****************************************************************
115500
115600 342-EXTRACT-FATHER-NAME.
115700     MOVE WS-CTX-START-IDX TO WS-CTX-SCAN-IDX.
115800 342-EFN-LOOP.
115900     IF WS-CTX-SCAN-IDX > WS-CTX-END-IDX
116000         GO TO 34299-EXIT
116100     END-IF.
116200     MOVE WS-PL-TEXT (WS-CTX-SCAN-IDX) TO WS-SEARCH-LINE-TEXT.
116300     MOVE WS-LABEL-FATHER-NAME TO WS-SEARCH-LABEL.
116400     MOVE 13 TO WS-SEARCH-LABEL-LEN.
116500     MOVE WS-COLX-OCCUR-IDX TO WS-SEARCH-OCCUR-IDX.
116600     MOVE WS-LABEL-AVAILABLE TO WS-SEARCH-STOP-MARKER.
116700     MOVE 9 TO WS-SEARCH-STOP-LEN.
116800     PERFORM 700-FIND-NTH-LABEL-VALUE THRU 70099-EXIT.
116900     IF LABEL-SEARCH-FOUND
117000         MOVE WS-SEARCH-RESULT TO WS-FATHER-NAME-OUT
117100         GO TO 34299-EXIT
117200     END-IF.
117300     MOVE WS-LABEL-HUSBAND-NAME TO WS-SEARCH-LABEL.
117400     MOVE 14 TO WS-SEARCH-LABEL-LEN.
117500     PERFORM 700-FIND-NTH-LABEL-VALUE THRU 70099-EXIT.
117600     IF LABEL-SEARCH-FOUND
117700         MOVE WS-SEARCH-RESULT TO WS-FATHER-NAME-OUT
117800         GO TO 34299-EXIT
117900     END-IF.
118000     ADD 1 TO WS-CTX-SCAN-IDX.
118100     GO TO 342-EFN-LOOP.
118200 34299-EXIT.
118300     EXIT.
118400 EJECT
118500*****************************************************************
118600*   343-EXTRACT-HOUSE-NO - FIRST CONTEXT LINE CARRYING THE       *
118700*   "HOUSE NUMBER:" LABEL; THE TOKEN THAT FOLLOWS IS TAKEN BY    *
118800*   345-TAKE-HOUSE-NO-TOKEN.                                    *
118900*****************************************************************
119000
119100 343-EXTRACT-HOUSE-NO.
119200     MOVE WS-CTX-START-IDX TO WS-CTX-SCAN-IDX.
119300 343-EHN-LOOP.
119400     IF WS-CTX-SCAN-IDX > WS-CTX-END-IDX
119500         GO TO 34399-EXIT
119600     END-IF.
119700     MOVE WS-PL-TEXT (WS-CTX-SCAN-IDX) TO WS-SEARCH-LINE-TEXT.
119800     MOVE WS-LABEL-HOUSE-NO TO WS-SEARCH-LABEL.
119900     MOVE 13 TO WS-SEARCH-LABEL-LEN.
120000     MOVE WS-COLX-OCCUR-IDX TO WS-SEARCH-OCCUR-IDX.
120100     MOVE SPACES TO WS-SEARCH-STOP-MARKER.
120200     MOVE ZERO TO WS-SEARCH-STOP-LEN.
120300     PERFORM 700-FIND-NTH-LABEL-VALUE THRU 70099-EXIT.
120400     IF LABEL-SEARCH-FOUND
120500         PERFORM 345-TAKE-HOUSE-NO-TOKEN THRU 34599-EXIT
120600         GO TO 34399-EXIT
120700     END-IF.
120800     ADD 1 TO WS-CTX-SCAN-IDX.
120900     GO TO 343-EHN-LOOP.
121000 34399-EXIT.
121100     EXIT.
121200 EJECT
121300*****************************************************************
121400*   344-EXTRACT-AGE-GENDER - FIRST CONTEXT LINE CARRYING BOTH    *
121500*   THE "AGE" AND "GENDER" LABELS.  A LINE WITH ONLY ONE OF THE  *
121600*   TWO LABELS DOES NOT QUALIFY - KEEP LOOKING.                  *
121700*****************************************************************
121800
121900 344-EXTRACT-AGE-GENDER.
122000     MOVE WS-CTX-START-IDX TO WS-CTX-SCAN-IDX.
122100 344-EAG-LOOP.
122200     IF WS-CTX-SCAN-IDX > WS-CTX-END-IDX
122300         GO TO 34499-EXIT
122400     END-IF.
122500     MOVE WS-PL-TEXT (WS-CTX-SCAN-IDX) TO WS-SEARCH-LINE-TEXT.
122600     MOVE WS-LABEL-AGE TO WS-SEARCH-LABEL.
122700     MOVE 3 TO WS-SEARCH-LABEL-LEN.
122800     MOVE WS-COLX-OCCUR-IDX TO WS-SEARCH-OCCUR-IDX.
122900     MOVE SPACES TO WS-SEARCH-STOP-MARKER.
123000     MOVE ZERO TO WS-SEARCH-STOP-LEN.
123100     PERFORM 700-FIND-NTH-LABEL-VALUE THRU 70099-EXIT.
123200     IF LABEL-SEARCH-NOT-FOUND
123300         ADD 1 TO WS-CTX-SCAN-IDX
123400         GO TO 344-EAG-LOOP
123500     END-IF.
123600     PERFORM 346-TAKE-AGE-DIGITS THRU 34699-EXIT.
123700     MOVE WS-LABEL-GENDER TO WS-SEARCH-LABEL.
123800     MOVE 6 TO WS-SEARCH-LABEL-LEN.
123900     PERFORM 700-FIND-NTH-LABEL-VALUE THRU 70099-EXIT.
124000     IF LABEL-SEARCH-NOT-FOUND
124100         ADD 1 TO WS-CTX-SCAN-IDX
124200         GO TO 344-EAG-LOOP
124300     END-IF.
124400     PERFORM 347-CLASSIFY-GENDER THRU 34799-EXIT.
124500 34499-EXIT.
124600     EXIT.
124700 EJECT
124800*****************************************************************
124900*   345-TAKE-HOUSE-NO-TOKEN - TAKES UP TO 10 CHARACTERS OF THE   *
125000*   [A-Z0-9/-] CHARSET FOLLOWING THE HOUSE-NUMBER LABEL.         *
125100*****************************************************************
125200
125300 345-TAKE-HOUSE-NO-TOKEN.
125400     MOVE WS-SEARCH-VALUE-START TO WS-CLEAN-POS.
125500     MOVE 1 TO WS-CLEAN-OUT-POS.
125600 345-SKIP-LOOP.
125700     IF WS-CLEAN-POS > 200
125800         GO TO 34599-EXIT
125900     END-IF.
126000     IF WS-SEARCH-LINE-TEXT (WS-CLEAN-POS:1) = SPACE
126100         ADD 1 TO WS-CLEAN-POS
126200         GO TO 345-SKIP-LOOP
126300     END-IF.
126400 345-TAKE-LOOP.
126500     IF WS-CLEAN-POS > 200
126600         GO TO 34599-EXIT
126700     END-IF.
126800     IF WS-CLEAN-OUT-POS > 10
126900         GO TO 34599-EXIT
127000     END-IF.
127100     MOVE WS-SEARCH-LINE-TEXT (WS-CLEAN-POS:1) TO WS-SCAN-CHAR.
127200     PERFORM 922-TEST-HOUSE-NO-CHAR THRU 92299-EXIT.
127300     IF HOUSE-CHAR-INVALID
127400         GO TO 34599-EXIT
127500     END-IF.
127600     MOVE WS-SCAN-CHAR TO WS-HOUSE-NO-OUT (WS-CLEAN-OUT-POS:1).
127700     ADD 1 TO WS-CLEAN-OUT-POS.
127800     ADD 1 TO WS-CLEAN-POS.
127900     GO TO 345-TAKE-LOOP.
128000 34599-EXIT.
128100     EXIT.
128200 EJECT
128300*****************************************************************
128400*   346-TAKE-AGE-DIGITS - TAKES UP TO 3 DIGIT CHARACTERS AFTER   *
128500*   THE AGE LABEL, NORMALIZING ANY LOCAL-SCRIPT DIGIT BYTE THE   *
128600*   SAME WAY THE ID-CLEANING CASCADE DOES.                      *
128700*****************************************************************
128800
128900 346-TAKE-AGE-DIGITS.
129000     MOVE WS-SEARCH-VALUE-START TO WS-CLEAN-POS.
129100     MOVE 1 TO WS-CLEAN-OUT-POS.
129200 346-SKIP-LOOP.
129300     IF WS-CLEAN-POS > 200
129400         GO TO 34699-EXIT
129500     END-IF.
129600     IF WS-SEARCH-LINE-TEXT (WS-CLEAN-POS:1) = SPACE
129700         ADD 1 TO WS-CLEAN-POS
129800         GO TO 346-SKIP-LOOP
129900     END-IF.
130000 346-TAKE-LOOP.
130100     IF WS-CLEAN-POS > 200
130200         GO TO 34699-EXIT
130300     END-IF.
130400     IF WS-CLEAN-OUT-POS > 3
130500         GO TO 34699-EXIT
130600     END-IF.
130700     MOVE SPACES TO WS-NORMALIZE-FIELD.
130800     MOVE WS-SEARCH-LINE-TEXT (WS-CLEAN-POS:1)
130900         TO WS-NORMALIZE-FIELD (1:1).
131000     PERFORM 600-NORMALIZE-DEVANAGARI-DIGITS THRU 60099-EXIT.
131100     MOVE WS-NORMALIZE-FIELD (1:1) TO WS-SCAN-CHAR.
131200     IF WS-SCAN-CHAR NOT NUMERIC
131300         GO TO 34699-EXIT
131400     END-IF.
131500     MOVE WS-SCAN-CHAR TO WS-AGE-TEMP (WS-CLEAN-OUT-POS:1).
131600     ADD 1 TO WS-CLEAN-OUT-POS.
131700     ADD 1 TO WS-CLEAN-POS.
131800     GO TO 346-TAKE-LOOP.
131900 34699-EXIT.
132000     EXIT.
132100 EJECT
132200*****************************************************************
132300*   347-CLASSIFY-GENDER - COMMITS WS-AGE-TEMP TO THE OUTPUT AGE  *
132400*   FIELD (ONLY REACHED ONCE BOTH LABELS ARE CONFIRMED PRESENT   *
132500*   ON THE SAME LINE) AND CLASSIFIES THE TOKEN AFTER THE         *
132600*   GENDER LABEL AGAINST THE MALE/FEMALE MARKERS.                *
132700*****************************************************************
132800
132900 347-CLASSIFY-GENDER.
133000     MOVE WS-AGE-TEMP TO WS-AGE-OUT.
133100     MOVE SPACES TO WS-GENDER-OUT.
133200     MOVE WS-SEARCH-VALUE-START TO WS-CLEAN-POS.
133300 347-SKIP-LOOP.
133400     IF WS-CLEAN-POS > 194
133500         GO TO 34799-EXIT
133600     END-IF.
133700     IF WS-SEARCH-LINE-TEXT (WS-CLEAN-POS:1) = SPACE
133800         ADD 1 TO WS-CLEAN-POS
133900         GO TO 347-SKIP-LOOP
134000     END-IF.
134100     IF WS-SEARCH-LINE-TEXT (WS-CLEAN-POS:1) = ':'
134200         ADD 1 TO WS-CLEAN-POS
134300         GO TO 347-SKIP-LOOP
134400     END-IF.
134500     IF WS-SEARCH-LINE-TEXT (WS-CLEAN-POS:4) = WS-MALE-MARKER
134600         MOVE 'MALE' TO WS-GENDER-OUT
134700         GO TO 34799-EXIT
134800     END-IF.
134900     IF WS-SEARCH-LINE-TEXT (WS-CLEAN-POS:6) = WS-FEMALE-MARKER
135000         MOVE 'FEMALE' TO WS-GENDER-OUT
135100     END-IF.
135200 34799-EXIT.
135300     EXIT.
135400 EJECT
135500*****************************************************************
135600*   700-FIND-NTH-LABEL-VALUE - SHARED LABEL-SEARCH HELPER USED   *
135700*   BY 341/342/343/344.  PARAMETERS ARE PASSED THROUGH THE       *
135800*   WS-SEARCH-xxx SCRATCH FIELDS SINCE A PERFORMED PARAGRAPH     *
135900*   CANNOT TAKE AN ARGUMENT LIST THE WAY A CALLED SUBPROGRAM     *
136000*   CAN.  FINDS THE (WS-SEARCH-OCCUR-IDX)-TH (0-BASED) OCCUR-    *
136100*   RENCE OF WS-SEARCH-LABEL IN WS-SEARCH-LINE-TEXT.             *
136200*****************************************************************
136300
136400 700-FIND-NTH-LABEL-VALUE.
136500     SET LABEL-SEARCH-NOT-FOUND TO TRUE.
136600     MOVE ZERO TO WS-SEARCH-OCCUR-CNTR.
136700     MOVE 1 TO WS-SEARCH-LABEL-POS.
136800     COMPUTE WS-SEARCH-BOUND-POS = 201 - WS-SEARCH-LABEL-LEN.
136900 700-LOOP.
137000     IF WS-SEARCH-LABEL-POS > WS-SEARCH-BOUND-POS
137100         GO TO 70099-EXIT
137200     END-IF.
137300     IF WS-SEARCH-LINE-TEXT
137400             (WS-SEARCH-LABEL-POS:WS-SEARCH-LABEL-LEN)
137500             NOT = WS-SEARCH-LABEL (1:WS-SEARCH-LABEL-LEN)
137600         ADD 1 TO WS-SEARCH-LABEL-POS
137700         GO TO 700-LOOP
137800     END-IF.
137900     IF WS-SEARCH-OCCUR-CNTR NOT = WS-SEARCH-OCCUR-IDX
138000         ADD 1 TO WS-SEARCH-OCCUR-CNTR
138100         ADD WS-SEARCH-LABEL-LEN TO WS-SEARCH-LABEL-POS
138200         GO TO 700-LOOP
138300     END-IF.
138400     SET LABEL-SEARCH-FOUND TO TRUE.
138500     COMPUTE WS-SEARCH-VALUE-START =
138600             WS-SEARCH-LABEL-POS + WS-SEARCH-LABEL-LEN.
138700     PERFORM 701-EXTRACT-LABEL-VALUE THRU 70199-EXIT.
138800 70099-EXIT.
138900     EXIT.
139000 EJECT
139100*****************************************************************
139200*   701-EXTRACT-LABEL-VALUE - LOCATES THE STOP MARKER (OR END    *
139300*   OF LINE WHEN WS-SEARCH-STOP-LEN IS ZERO) AND MOVES THE       *
139400*   TEXT BETWEEN THE LABEL AND THE STOP MARKER INTO              *
139500*   WS-SEARCH-RESULT VIA 702-CLEAN-SEARCH-RESULT.                *
139600*****************************************************************
139700
139800 701-EXTRACT-LABEL-VALUE.
139900     MOVE SPACES TO WS-SEARCH-RESULT.
140000     IF WS-SEARCH-STOP-LEN = ZERO
140100         MOVE 200 TO WS-SEARCH-VALUE-END
140200         GO TO 701-BUILD
140300     END-IF.
140400     MOVE WS-SEARCH-VALUE-START TO WS-SEARCH-VALUE-END.
140500     COMPUTE WS-SEARCH-BOUND-POS = 201 - WS-SEARCH-STOP-LEN.
140600 701-LOOP.
140700     IF WS-SEARCH-VALUE-END > WS-SEARCH-BOUND-POS
140800         MOVE 200 TO WS-SEARCH-VALUE-END
140900         GO TO 701-BUILD
141000     END-IF.
141100     IF WS-SEARCH-LINE-TEXT
141200             (WS-SEARCH-VALUE-END:WS-SEARCH-STOP-LEN)
141300             = WS-SEARCH-STOP-MARKER (1:WS-SEARCH-STOP-LEN)
141400         SUBTRACT 1 FROM WS-SEARCH-VALUE-END
141500         GO TO 701-BUILD
141600     END-IF.
141700     ADD 1 TO WS-SEARCH-VALUE-END.
141800     GO TO 701-LOOP.
141900 701-BUILD.
142000     IF WS-SEARCH-VALUE-END < WS-SEARCH-VALUE-START
142100         GO TO 70199-EXIT
142200     END-IF.
142300     COMPUTE WS-SEARCH-VALUE-LEN =
142400             WS-SEARCH-VALUE-END - WS-SEARCH-VALUE-START + 1.
142500     IF WS-SEARCH-VALUE-LEN > 40
142600         MOVE 40 TO WS-SEARCH-VALUE-LEN
142700     END-IF.
142800     MOVE WS-SEARCH-LINE-TEXT
142900             (WS-SEARCH-VALUE-START:WS-SEARCH-VALUE-LEN)
143000         TO WS-SEARCH-RESULT.
143100     PERFORM 702-CLEAN-SEARCH-RESULT THRU 70299-EXIT.
143200 70199-EXIT.
143300     EXIT.
143400 EJECT
143500*****************************************************************
143600*   702-CLEAN-SEARCH-RESULT - STRIPS PIPES, DANDA MARKS AND      *
143700*   QUOTE CHARACTERS, THEN COLLAPSES RUNS OF BLANKS TO ONE       *
143800*   SPACE AND LEFT-JUSTIFIES THE RESULT.                        *
143900*****************************************************************
144000
144100 702-CLEAN-SEARCH-RESULT.
144200     INSPECT WS-SEARCH-RESULT REPLACING ALL WS-PIPE-CHAR BY SPACE
144300                               ALL WS-DANDA-CHAR BY SPACE
144400                               ALL WS-DQUOTE-CHAR BY SPACE
144500                               ALL WS-APOS-CHAR BY SPACE.
144600     MOVE SPACES TO WS-CLEAN-BUILD.
144700     MOVE 1 TO WS-CLEAN-POS.
144800     MOVE 1 TO WS-CLEAN-OUT-POS.
144900     MOVE 'N' TO WS-CLEAN-LAST-SPACE-IND.
145000 702-SKIP-LOOP.
145100     IF WS-CLEAN-POS > 40
145200         GO TO 702-COLLAPSE-DONE
145300     END-IF.
145400     IF WS-SEARCH-RESULT (WS-CLEAN-POS:1) = SPACE
145500         ADD 1 TO WS-CLEAN-POS
145600         GO TO 702-SKIP-LOOP
145700     END-IF.
145800 702-COLLAPSE-LOOP.
145900     IF WS-CLEAN-POS > 40
146000         GO TO 702-COLLAPSE-DONE
146100     END-IF.
146200     IF WS-CLEAN-OUT-POS > 40
146300         GO TO 702-COLLAPSE-DONE
146400     END-IF.
146500     IF WS-SEARCH-RESULT (WS-CLEAN-POS:1) = SPACE
146600         IF WS-CLEAN-LAST-SPACE-IND = 'N'
146700             MOVE SPACE TO WS-CLEAN-BUILD (WS-CLEAN-OUT-POS:1)
146800             ADD 1 TO WS-CLEAN-OUT-POS
146900             MOVE 'Y' TO WS-CLEAN-LAST-SPACE-IND
147000         END-IF
147100     ELSE
147200         MOVE WS-SEARCH-RESULT (WS-CLEAN-POS:1)
147300             TO WS-CLEAN-BUILD (WS-CLEAN-OUT-POS:1)
147400         ADD 1 TO WS-CLEAN-OUT-POS
147500         MOVE 'N' TO WS-CLEAN-LAST-SPACE-IND
147600     END-IF.
147700     ADD 1 TO WS-CLEAN-POS.
147800     GO TO 702-COLLAPSE-LOOP.
147900 702-COLLAPSE-DONE.
148000     MOVE WS-CLEAN-BUILD TO WS-SEARCH-RESULT.
148100 70299-EXIT.
148200     EXIT.
148300 EJECT
148400*****************************************************************
148500*   600-NORMALIZE-DEVANAGARI-DIGITS - MAPS THE SCANNING          *
148600*   BUREAU'S SINGLE-BYTE DEVANAGARI NUMERAL CODES INTO THEIR     *
148700*   ASCII EQUIVALENT WHEREVER THEY APPEAR IN WS-NORMALIZE-FIELD. *
148800*****************************************************************
148900
149000 600-NORMALIZE-DEVANAGARI-DIGITS.
149100     INSPECT WS-NORMALIZE-FIELD
149200         CONVERTING WS-DEVANAGARI-DIGITS TO WS-ASCII-DIGITS.
149300 60099-EXIT.
149400     EXIT.
149500 EJECT
149600*****************************************************************
149700*   922-TEST-HOUSE-NO-CHAR - TABLE SEARCH OF WS-SCAN-CHAR        *
149800*   AGAINST THE 38-BYTE HOUSE-NUMBER CHARSET.                   *
149900*****************************************************************
150000
150100 922-TEST-HOUSE-NO-CHAR.
150200     SET HOUSE-CHAR-INVALID TO TRUE.
150300     SET WS-ID-DIGIT-SUB TO 1.
150400 922-THNC-LOOP.
150500     IF WS-ID-DIGIT-SUB > 38
150600         GO TO 92299-EXIT
150700     END-IF.
150800     IF WS-SCAN-CHAR = WS-HOUSE-NO-CHAR (WS-ID-DIGIT-SUB)
150900         SET HOUSE-CHAR-VALID TO TRUE
151000         GO TO 92299-EXIT
151100     END-IF.
151200     ADD 1 TO WS-ID-DIGIT-SUB.
151300     GO TO 922-THNC-LOOP.
151400 92299-EXIT.
151500     EXIT.
151600 EJECT
151700*****************************************************************
151800*   35-WRITE-VOTER-RECORD - COMPLETES THE OUTPUT RECORD WITH THE *
151900*   RUN-LEVEL CONSTANTS AND THE CLEANED VOTER-ID, THEN WRITES    *
152000*   TO VOTERS-OUT.  A RECORD IS WRITTEN FOR EVERY ACCEPTED ID,   *
152100*   EVEN WHEN THE CONTEXT FIELDS COULD NOT BE FOUND.             *
152200*****************************************************************
152300
152400 35-WRITE-VOTER-RECORD.
152500     MOVE WS-ID-FINAL         TO MHVL-VOTER-ID.
152600     MOVE WS-RUN-CONSTITUENCY TO MHVL-CONSTITUENCY.
152700     MOVE WS-RUN-ELECTION-TYPE TO MHVL-ELECTION-TYPE.
152800     MOVE WS-RUN-WARD-NO      TO MHVL-WARD-NO.
152900     WRITE VO-RECORD FROM MHVL-OUTPUT-RECORD.
153000     IF FS-VOUT NOT = '00'
153100         DISPLAY MSG01-IO-ERROR ' VOTERS-OUT-FILE ' FS-VOUT
153200         GO TO EOJ99-ABEND
153300     END-IF.
153400     ADD 1 TO WS-TOTAL-RECORDS-SAVED WS-PAGE-VOTERS-WRITTEN.
153500 3599-WRITE-VOTER-RECORD-EXIT.
153600     EXIT.
153700 EJECT
153800*****************************************************************
153900*   36-WRITE-TALLY-DETAIL - WRITES A "1" DETAIL ROW TO THE       *
154000*   INTERIM TALLY WORK FILE ONLY WHEN COLUMN-X YIELDED A         *
154100*   NUMERIC THIRD PART (LIST-SR-NO) FOR THE SEQUENCE AUDIT.      *
154200*****************************************************************
154300
154400 36-WRITE-TALLY-DETAIL.
154500     IF MHVL-TAL-DETAIL-ROW
154600         MOVE WS-CURRENT-PAGE-NO TO MHVL-TAL-PAGE-NO
154700         WRITE TW-RECORD FROM MHVL-TALLY-RECORD
154800         IF FS-TALW NOT = '00'
154900             DISPLAY MSG01-IO-ERROR ' TALLY-WORK-FILE ' FS-TALW
155000             GO TO EOJ99-ABEND
155100         END-IF
155200     END-IF.
155300 3699-WRITE-TALLY-DETAIL-EXIT.
155400     EXIT.
155500 EJECT
155600*****************************************************************
155700*   39-DISPLAY-PAGE-STATS - ONE OPERATOR-CONSOLE LINE PER PAGE   *
155800*   THAT PRODUCED AT LEAST ONE CANDIDATE MATCH, PER THE          *
155900*   COMMISSION'S PER-PAGE STATISTICS RULE.                      *
156000*****************************************************************
156100
156200 39-DISPLAY-PAGE-STATS.
156300     IF PAGE-HAS-CONTENT
156400         MOVE WS-CURRENT-PAGE-NO    TO WS-PAGE-NO-EDIT
156500         MOVE WS-PAGE-IDS-FOUND     TO WS-STAT-EDIT-1
156600         MOVE WS-PAGE-IDS-VALID     TO WS-STAT-EDIT-2
156700         MOVE WS-PAGE-IDS-REJECTED  TO WS-STAT-EDIT-3
156800         MOVE WS-PAGE-VOTERS-WRITTEN TO WS-STAT-EDIT-4
156900         MOVE SPACES TO WS-DISPLAY-LINE
157000         STRING 'PAGE ' WS-PAGE-NO-EDIT
157100                ': FOUND '    WS-STAT-EDIT-1
157200                ', VALID '    WS-STAT-EDIT-2
157300                ', REJECTED ' WS-STAT-EDIT-3
157400                ', EXTRACTED ' WS-STAT-EDIT-4
157500                DELIMITED BY SIZE
157600                INTO WS-DISPLAY-LINE
157700         END-STRING
157800         DISPLAY WS-DISPLAY-LINE
157900     END-IF.
158000 3999-DISPLAY-PAGE-STATS-EXIT.
158100     EXIT.
158200 EJECT
158300*****************************************************************
158400*                    END OF JOB / CLOSE FILES                   *
158500*****************************************************************
158600
158700 EOJ9-CLOSE-FILES.
158800     PERFORM 800-WRITE-TALLY-TRAILER THRU 80099-EXIT.
158900     CLOSE PAGE-TEXT-FILE.
159000     CLOSE VOTERS-OUT-FILE.
159100     CLOSE TALLY-WORK-FILE.
159200     DISPLAY 'MHVLEXTR - PATTERNS FOUND: '
159300              WS-TOTAL-PATTERNS-FOUND.
159400     DISPLAY 'MHVLEXTR - VALID IDS     : ' WS-TOTAL-VALID-IDS.
159500     DISPLAY 'MHVLEXTR - REJECTED IDS  : '
159600              WS-TOTAL-REJECTED-IDS.
159700     DISPLAY 'MHVLEXTR - RECORDS SAVED : '
159800              WS-TOTAL-RECORDS-SAVED.
159900     GO TO EOJ9999-EXIT.
160000 EOJ99-ABEND.
160100     DISPLAY 'MHVLEXTR - PROGRAM ABENDING DUE TO ERROR'.
160200 EOJ9999-EXIT.
160300     EXIT.
160400 EJECT
160500*****************************************************************
160600*   800-WRITE-TALLY-TRAILER - WRITES THE "9" TRAILER ROW         *
160700*   CARRYING THE RUN ACCUMULATORS SO MHVLAUDT CAN PRINT THE      *
160800*   PATTERN-STATISTICS AND ACCURACY SECTIONS WITHOUT A SEPARATE  *
160900*   PARAMETER CARD.                                              *
161000*****************************************************************
161100
161200 800-WRITE-TALLY-TRAILER.
161300     MOVE SPACES TO MHVL-TALLY-RECORD-ALT.
161400     SET MHVL-TAL-TRAILER-ROW TO TRUE.
161500     MOVE WS-TOTAL-PATTERNS-FOUND TO MHVL-TAL-PATTERNS-FOUND.
161600     MOVE WS-TOTAL-VALID-IDS      TO MHVL-TAL-VALID-IDS.
161700     MOVE WS-TOTAL-REJECTED-IDS   TO MHVL-TAL-REJECTED-IDS.
161800     MOVE WS-TOTAL-RECORDS-SAVED  TO MHVL-TAL-RECORDS-SAVED.
161900     MOVE WS-PAGES-PROCESSED      TO MHVL-TAL-PAGES-PROCESSED.
162000     MOVE WS-PAGES-WITH-CONTENT   TO MHVL-TAL-PAGES-W-CONTENT.
162100     MOVE WS-PAGES-SKIPPED-EMPTY  TO MHVL-TAL-PAGES-SKIPPED.
162200     WRITE TW-RECORD FROM MHVL-TALLY-RECORD.
162300     IF FS-TALW NOT = '00'
162400         DISPLAY MSG01-IO-ERROR ' TALLY-WORK-FILE ' FS-TALW
162500     END-IF.
162600 80099-EXIT.
162700     EXIT.
162800 EJECT
