000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MHVLAUDT.
000300 AUTHOR. S V JOSHI.
000400 INSTALLATION. MAHARASHTRA STATE ELECTION COMMISSION - PUNE DPC.
000500 DATE-WRITTEN. 10/1987.
000600 DATE-COMPILED.
000700 SECURITY. RESTRICTED - ELECTORAL ROLL DATA - COMMISSION USE ONLY.
000800*****************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  FILEPASS READS THE TALLYWK WORK FILE PRODUCED BY MHVLEXTR -   *
001200*  ONE "1" DETAIL ROW PER ACCEPTED VOTER-ID CARRYING ITS LIST-   *
001300*  SR-NO, PLUS ONE "9" TRAILER ROW CARRYING THE RUN ACCUMULATORS.*
001400*  THE DETAIL ROWS ARE SORTED ON SR-NO AND WALKED IN ASCENDING   *
001500*  ORDER TO FIND THE MINIMUM, MAXIMUM AND ANY GAPS IN THE        *
001600*  NUMBERING SO THE COMMISSION CAN TELL WHETHER EVERY SERIAL     *
001700*  NUMBER ISSUED BY THE SCANNING BUREAU WAS ACTUALLY EXTRACTED.  *
001800*  THE PATTERN-MATCH SUCCESS RATE AND OVERALL ACCURACY ARE THEN  *
001900*  COMPUTED FROM THE TRAILER TOTALS AND THE CONTROL REPORT IS    *
002000*  PRINTED TO AUDRPT.                                            *
002100*                                                                *
002200*J    JCL..                                                      *
002300*                                                                *
002400* //MHVLAUDT EXEC PGM=MHVLAUDT                                   *
002500* //SYSOUT   DD SYSOUT=*                                         *
002600* //SORTWK01 DD UNIT=SYSDA,SPACE=(CYL,(5,5))                     *
002700* //TALLYWK  DD DSN=&&MH1TALWK,DISP=(OLD,DELETE),                *
002800* //            DCB=(RECFM=FB,LRECL=50,BLKSIZE=0)                *
002900* //AUDRPT   DD DSN=MH1.ELECT.VOTLIST.AUDRPT,                    *
003000* //            DISP=(,CATLG,CATLG),                             *
003100* //            UNIT=USER,SPACE=(CYL,(5,5),RLSE),                *
003200* //            DCB=(RECFM=FB,LRECL=132,BLKSIZE=0)               *
003300* //*                                                            *
003400*                                                                *
003500*P    ENTRY PARAMETERS..                                         *
003600*     NONE.                                                      *
003700*                                                                *
003800*E    ERRORS DETECTED BY THIS ELEMENT..                          *
003900*     I/O ERROR ON FILES.                                        *
004000*                                                                *
004100*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
004200*     MHABEND  ---- FORCE A PROGRAM INTERRUPT                    *
004300*                                                                *
004400*U    USER CONSTANTS AND TABLES REFERENCED..                     *
004500*     WS-SEQ-MISSING-RANGE-TABLE (SEE WORKING-STORAGE).          *
004600*                                                                *
004700*M    MODIFICATION HISTORY..                                     *
004800*     1987-10  SVJ  TKT#0115  ORIGINAL FILEPASS.                 *TKT0115 
004900*     1988-01  RKD  TKT#0139  READS TRAILER ROW OFF TALLYWK      *TKT0139 
005000*              INSTEAD OF A SEPARATE PARM CARD FOR THE TOTALS.   *
005100*     1990-06  SVJ  TKT#0234  MISSING-RANGE LIST WRAPPED ACROSS  *TKT0234 
005200*              MULTIPLE PRINT LINES - WARD 9 RUN OVERFLOWED THE  *
005300*              OLD SINGLE-LINE LAYOUT PAST COLUMN 132.           *
005400*     1993-02  RKD  TKT#0301  ACCURACY CALCULATION ADDED PER EC  *TKT0301 
005500*              QUALITY-CONTROL DIRECTIVE - AVERAGES ID-RATE AND  *
005600*              SAVE-RATE WHEN BOTH ARE MEANINGFUL.               *
005700*     1996-08  PDJ  TKT#0398  MISSING-RANGE CAP RAISED FROM 10   *TKT0398 
005800*              TO 20 - LARGE WARDS WERE TRUNCATING THE GAP LIST  *
005900*              WITHOUT SHOWING AN OVERFLOW COUNT.                *
006000*     1998-11  PDJ  TKT#0431  Y2K - WS-CURR-CONV-CC HARDCODE OF  *TKT0431 
006100*              '19' REPLACED BY WINDOWING ON WS-CURR-YEAR SO THE *
006200*              REPORT TITLE DATE IS CORRECT PAST 1999.           *
006300*     2001-05  MKR  TKT#0478  COVERAGE PERCENT NOW SUPPRESSED    *TKT0478 
006400*              (SHOWN AS ZERO, NO RANGES) WHEN TALLYWK CARRIES   *
006500*              NO DETAIL ROWS AT ALL PER GR NO.EST-1101.         *
006600*     2007-05  ANP  TKT#0603  RUN TOTALS, SEQUENCE-AUDIT AND     *TKT0603 
006700*              RATE/ACCURACY/COVERAGE FIELDS CONVERTED FROM      *
006800*              BINARY TO COMP-3 TO MATCH THE COUNTER USAGE ON    *
006900*              MH1'S OTHER ELECTION-COMMISSION PROGRAMS.         *
007600*****************************************************************
007700 EJECT
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM
008200     UPSI-0 ON STATUS IS TEST-RUN-REQUESTED
008300            OFF STATUS IS PRODUCTION-RUN-REQUESTED.
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT TALLY-WORK-FILE ASSIGN TO TALLYWK
008700            FILE STATUS IS FS-TALW.
008800     SELECT SORT-WORK-FILE  ASSIGN TO SRTWORK.
008900     SELECT REPORT-FILE     ASSIGN TO AUDRPT
009000            FILE STATUS IS FS-RPT.
009100 EJECT
009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  TALLY-WORK-FILE
009500     RECORDING MODE IS F
009600     BLOCK CONTAINS 0 RECORDS.
009700 01  TW-RECORD                   PIC X(50).
009800
009900 SD  SORT-WORK-FILE.
010000 01  SRT-RECORD.
010100     05  SRT-SR-NO               PIC 9(07).
010200     05  FILLER                  PIC X(43).
010300
010400 FD  REPORT-FILE
010500     RECORDING MODE IS F
010600     BLOCK CONTAINS 0 RECORDS.
010700 01  RPT-RECORD                  PIC X(132).
010800 EJECT
010900 WORKING-STORAGE SECTION.
011000 01  FILLER PIC X(32)
011100     VALUE 'MHVLAUDT WORKING STORAGE BEGINS'.
011200*****************************************************************
011300*    DATA AREAS
011400*****************************************************************
011500 COPY MHVLTAL.
011600 EJECT
011700*****************************************************************
011800*    FILE STATUS AND SWITCHES
011900*****************************************************************
012000 01  FILE-STATUS-AREA.
012100     05  FS-TALW                 PIC XX VALUE SPACES.
012200     05  FS-RPT                  PIC XX VALUE SPACES.
012300
012400 01  WS-SWITCHES.
012500     05  END-OF-FILE-INDICATOR   PIC X(01).
012600         88  END-OF-FILE             VALUE 'Y'.
012700         88  CONTINUE-PROCESSING     VALUE 'N'.
012800     05  SORT-RETURN-EOF-IND     PIC X(01).
012900         88  SORT-RETURN-EOF          VALUE 'Y'.
013000         88  SORT-RETURN-NOT-EOF      VALUE 'N'.
013100     05  SEQ-FIRST-VALUE-IND     PIC X(01).
013200         88  SEQ-FIRST-VALUE          VALUE 'Y'.
013300         88  SEQ-NOT-FIRST-VALUE      VALUE 'N'.
013400 EJECT
013500*****************************************************************
013600*    READ ONLY CONSTANTS
013700*****************************************************************
013800 01  READ-ONLY-WORK-AREA.
013900     05  MSG01-IO-ERROR          PIC X(19)
014000                                 VALUE 'I/O ERROR ON FILE -'.
014100 EJECT
014200*****************************************************************
014300*                V A R I A B L E   D A T A   A R E A S           *
014400*****************************************************************
014500 01  VARIABLE-WORK-AREA.
014600     05  WS-CURR-DATE.
014700         10  WS-CURR-YEAR        PIC 9(02).
014800         10  WS-CURR-MO          PIC 9(02).
014900         10  WS-CURR-DAY         PIC 9(02).
015000     05  WS-CURR-CONV-DATE.
015100         10  WS-CURR-CONV-CC     PIC 9(02).
015200         10  WS-CURR-CONV-YY     PIC 9(02).
015300         10  WS-CURR-CONV-MM     PIC 9(02).
015400         10  WS-CURR-CONV-DD     PIC 9(02).
015500     05  WS-CURR-CONV-DATE-NUM REDEFINES WS-CURR-CONV-DATE
015600                                 PIC 9(08).
015700
015800* RUN ACCUMULATORS - COPIED OFF THE TALLYWK "9" TRAILER ROW
015900* DURING THE SORT'S INPUT PROCEDURE (210-RELEASE-SERIAL-NUMBERS).
016000     05  WS-RUN-TOTALS.
016100         10  WS-RT-PATTERNS-FOUND     PIC S9(07) COMP-3.
016200         10  WS-RT-VALID-IDS          PIC S9(07) COMP-3.
016300         10  WS-RT-REJECTED-IDS       PIC S9(07) COMP-3.
016400         10  WS-RT-RECORDS-SAVED      PIC S9(07) COMP-3.
016500         10  WS-RT-PAGES-PROCESSED    PIC S9(04) COMP-3.
016600         10  WS-RT-PAGES-W-CONTENT    PIC S9(04) COMP-3.
016700         10  WS-RT-PAGES-SKIPPED      PIC S9(04) COMP-3.
016800
016900* SEQUENCE-AUDIT WORK FIELDS - FILLED WHILE THE SORTED SR-NO
017000* SET IS RETURNED BY 220-RETURN-SERIAL-NUMBERS.
017100     05  WS-SEQ-MIN               PIC S9(07) COMP-3 VALUE 0.
017200     05  WS-SEQ-MAX               PIC S9(07) COMP-3 VALUE 0.
017300     05  WS-SEQ-PREV              PIC S9(07) COMP-3 VALUE 0.
017400     05  WS-SEQ-NEXT-EXPECTED     PIC S9(07) COMP-3 VALUE 0.
017500     05  WS-SEQ-DISTINCT-COUNT    PIC S9(07) COMP-3 VALUE 0.
017600     05  WS-SEQ-EXPECTED-COUNT    PIC S9(07) COMP-3 VALUE 0.
017700     05  WS-SEQ-GAP-LO            PIC S9(07) COMP-3.
017800     05  WS-SEQ-GAP-HI            PIC S9(07) COMP-3.
017900     05  WS-SEQ-GAP-TOTAL-CNT     PIC S9(04) COMP-3 VALUE 0.
018000     05  WS-SEQ-GAP-TABLE-CNT     PIC S9(04) COMP-3 VALUE 0.
018100     05  WS-SEQ-GAP-OVERFLOW-CNT  PIC S9(04) COMP-3 VALUE 0.
018200     05  WS-SEQ-COVERAGE-PCT      PIC 9(03)V9 COMP-3 VALUE 0.
018300
018400* MISSING-RANGE TABLE - HOLDS THE FIRST 20 GAPS FOUND.  BEYOND
018500* THAT THE GAP IS STILL COUNTED (WS-SEQ-GAP-OVERFLOW-CNT) BUT
018600* NOT INDIVIDUALLY LISTED, PER THE COMMISSION'S REPORT-WIDTH
018700* DIRECTIVE (TKT#0398 ABOVE).
018800     05  WS-SEQ-MISSING-RANGE-TABLE OCCURS 20 TIMES.
018900         10  WS-MR-LO             PIC S9(07) COMP-3.
019000         10  WS-MR-HI             PIC S9(07) COMP-3.
019100     05  WS-MR-IDX                PIC S9(04) COMP.
019200
019300* PATTERN-STATISTICS / ACCURACY WORK FIELDS
019400     05  WS-SUCCESS-RATE          PIC 9(03)V9 COMP-3 VALUE 0.
019500     05  WS-ID-RATE               PIC 9(03)V9 COMP-3 VALUE 0.
019600     05  WS-SAVE-RATE             PIC 9(03)V9 COMP-3 VALUE 0.
019700     05  WS-ACCURACY              PIC 9(03)V9 COMP-3 VALUE 100.0.
019800     05  WS-AVG-VOTERS-PER-PAGE   PIC 9(04)V9 COMP-3 VALUE 0.
019900
020000* PRINT-LINE EDIT FIELDS - COMP-3 AND COMP WORK FIELDS ARE NOT
020100* PRINTABLE, SO THEY ARE MOVED HERE BEFORE EACH STRING.
020200     05  WS-EDIT-1                PIC ZZZZZZ9.
020300     05  WS-EDIT-2                PIC ZZZZZZ9.
020400     05  WS-EDIT-3                PIC ZZZZZZ9.
020500     05  WS-EDIT-PAGES-1          PIC ZZZ9.
020600     05  WS-EDIT-PAGES-2          PIC ZZZ9.
020700     05  WS-EDIT-PAGES-3          PIC ZZZ9.
020800     05  WS-EDIT-OVERFLOW         PIC ZZZ9.
020900     05  WS-EDIT-PCT-1            PIC ZZ9.9.
021000     05  WS-EDIT-AVG              PIC ZZZ9.9.
021100
021200* REPORT-LINE BUILD AREA - A FILLER PAD IS CARRIED THE SAME WAY
021300* AS THE COPYBOOK RECORDS SO THE WHOLE-LINE ALIAS BELOW CAN
021400* BLANK IT IN ONE MOVE BEFORE EVERY LINE IS BUILT.
021500     05  WS-PRINT-LINE-GROUP.
021600         10  WS-PRINT-LINE        PIC X(131).
021700         10  FILLER               PIC X(01) VALUE SPACE.
021800     05  WS-PRINT-LINE-ALT REDEFINES WS-PRINT-LINE-GROUP
021900                                 PIC X(132).
022000
022100* MISSING-RANGE TEXT-FOLD WORK AREA - THE FULL COMMA-SEPARATED
022200* LIST IS BUILT HERE FIRST, THEN 940-PRINT-WRAPPED-TEXT BREAKS
022300* IT ACROSS AS MANY PRINT LINES AS IT TAKES.  SIZED FOR THE
022400* WORST CASE - 20 "LO-HI" ITEMS (15 CHARS EACH) PLUS SEPARATORS
022500* AND THE TRAILING OVERFLOW-COUNT PHRASE.
022600     05  WS-WRAP-TEXT             PIC X(400).
022700     05  WS-WRAP-CHAR-TABLE REDEFINES WS-WRAP-TEXT.
022800         10  WS-WRAP-CHAR         OCCURS 400 TIMES PIC X(01).
022900     05  WS-WRAP-BUILD-PTR        PIC S9(04) COMP.
023000     05  WS-WRAP-LEN              PIC S9(04) COMP.
023100     05  WS-WRAP-WIDTH            PIC S9(04) COMP VALUE 100.
023200     05  WS-WRAP-POS              PIC S9(04) COMP.
023300     05  WS-WRAP-END              PIC S9(04) COMP.
023400     05  WS-WRAP-BREAK            PIC S9(04) COMP.
023500     05  WS-WRAP-CHUNK-LEN        PIC S9(04) COMP.
023600 EJECT
023700 01  FILLER PIC X(32)
023800     VALUE 'MHVLAUDT WORKING STORAGE ENDS  '.
023900 EJECT
024000 LINKAGE SECTION.
024100 EJECT
024200 PROCEDURE DIVISION.
024300*****************************************************************
024400*                        MAINLINE LOGIC                         *
024500*****************************************************************
024600 0-CONTROL-PROCESS.
024700     PERFORM 1-INITIALIZATION
024800         THRU 199-INITIALIZATION-EXIT.
024900     PERFORM 11-OPEN-FILES
025000         THRU 1199-OPEN-FILES-EXIT.
025100     PERFORM 21-SORT-SERIAL-NUMBERS
025200         THRU 2199-SORT-SERIAL-NUMBERS-EXIT.
025300     PERFORM 22-AUDIT-SEQUENCE
025400         THRU 2299-AUDIT-SEQUENCE-EXIT.
025500     PERFORM 30-PRINT-SUMMARY-REPORT
025600         THRU 3099-PRINT-SUMMARY-REPORT-EXIT.
025700     PERFORM EOJ9-CLOSE-FILES
025800         THRU EOJ9999-EXIT.
025900     GOBACK.
026000 EJECT
026100*****************************************************************
026200*                         INITIALIZATION                        *
026300*****************************************************************
026400
026500 1-INITIALIZATION.
026600     INITIALIZE WS-SWITCHES.
026700     INITIALIZE WS-RUN-TOTALS.
026800* GET CURRENT DATE FOR THE REPORT TITLE BANNER
026900     ACCEPT WS-CURR-DATE FROM DATE.
027000     MOVE WS-CURR-MO  TO WS-CURR-CONV-MM.
027100     MOVE WS-CURR-DAY TO WS-CURR-CONV-DD.
027200     IF WS-CURR-YEAR < 50
027300         MOVE 20 TO WS-CURR-CONV-CC
027400     ELSE
027500         MOVE 19 TO WS-CURR-CONV-CC
027600     END-IF.
027700     MOVE WS-CURR-YEAR TO WS-CURR-CONV-YY.
027800 199-INITIALIZATION-EXIT.
027900     EXIT.
028000 EJECT
028100*****************************************************************
028200*                         OPEN ALL FILES                        *
028300*****************************************************************
028400
028500 11-OPEN-FILES.
028600     OPEN INPUT  TALLY-WORK-FILE.
028700     IF FS-TALW NOT = '00'
028800         DISPLAY MSG01-IO-ERROR ' TALLY-WORK-FILE ' FS-TALW
028900         GO TO EOJ99-ABEND
029000     END-IF.
029100     OPEN OUTPUT REPORT-FILE.
029200     IF FS-RPT NOT = '00'
029300         DISPLAY MSG01-IO-ERROR ' REPORT-FILE ' FS-RPT
029400         GO TO EOJ99-ABEND
029500     END-IF.
029600 1199-OPEN-FILES-EXIT.
029700     EXIT.
029800 EJECT
029900*****************************************************************
030000*   21-SORT-SERIAL-NUMBERS SORTS THE LIST-SR-NO CARRIED ON THE   *
030100*   TALLYWK DETAIL ROWS.  THE INPUT PROCEDURE ALSO PICKS UP THE  *
030200*   TRAILER ROW'S RUN ACCUMULATORS ON THE WAY PAST SINCE IT IS   *
030300*   THE ONLY PLACE TALLYWK IS EVER READ.                         *
030400*****************************************************************
030500
030600 21-SORT-SERIAL-NUMBERS.
030700     SORT SORT-WORK-FILE
030800         ON ASCENDING KEY SRT-SR-NO
030900         INPUT PROCEDURE IS 210-RELEASE-SERIAL-NUMBERS
031000                          THRU 21099-EXIT
031100         OUTPUT PROCEDURE IS 220-RETURN-SERIAL-NUMBERS
031200                          THRU 22099-EXIT.
031300     IF SORT-RETURN NOT = ZERO
031400         DISPLAY 'MHVLAUDT - SORT FAILED - RETURN CODE '
031500                  SORT-RETURN
031600         GO TO EOJ99-ABEND
031700     END-IF.
031800 2199-SORT-SERIAL-NUMBERS-EXIT.
031900     EXIT.
032000 EJECT
032100*****************************************************************
032200*   210-RELEASE-SERIAL-NUMBERS IS THE SORT'S INPUT PROCEDURE -   *
032300*   IT READS TALLYWK RECORD BY RECORD, RELEASING ONE SORT-FILE   *
032400*   RECORD PER DETAIL ROW AND CAPTURING THE TRAILER ROW'S RUN    *
032500*   ACCUMULATORS INTO WS-RUN-TOTALS.                             *
032600*****************************************************************
032700
032800 210-RELEASE-SERIAL-NUMBERS.
032900     PERFORM 211-READ-AND-RELEASE-ONE
033000         THRU 21199-EXIT
033100         UNTIL END-OF-FILE.
033200 21099-EXIT.
033300     EXIT.
033400
033500 211-READ-AND-RELEASE-ONE.
033600     READ TALLY-WORK-FILE INTO MHVL-TALLY-RECORD
033700         AT END
033800             SET END-OF-FILE TO TRUE
033900             GO TO 21199-EXIT
034000     END-READ.
034100     IF FS-TALW NOT = '00'
034200         DISPLAY MSG01-IO-ERROR ' TALLY-WORK-FILE ' FS-TALW
034300         GO TO EOJ99-ABEND
034400     END-IF.
034500     IF MHVL-TAL-DETAIL-ROW
034600         MOVE MHVL-TAL-SR-NO TO SRT-SR-NO
034700         RELEASE SRT-RECORD
034800     ELSE
034900         IF MHVL-TAL-TRAILER-ROW
035000             PERFORM 212-CAPTURE-TRAILER-TOTALS
035100                 THRU 21299-EXIT
035200         END-IF
035300     END-IF.
035400 21199-EXIT.
035500     EXIT.
035600
035700 212-CAPTURE-TRAILER-TOTALS.
035800     MOVE MHVL-TAL-PATTERNS-FOUND  TO WS-RT-PATTERNS-FOUND.
035900     MOVE MHVL-TAL-VALID-IDS       TO WS-RT-VALID-IDS.
036000     MOVE MHVL-TAL-REJECTED-IDS    TO WS-RT-REJECTED-IDS.
036100     MOVE MHVL-TAL-RECORDS-SAVED   TO WS-RT-RECORDS-SAVED.
036200     MOVE MHVL-TAL-PAGES-PROCESSED TO WS-RT-PAGES-PROCESSED.
036300     MOVE MHVL-TAL-PAGES-W-CONTENT TO WS-RT-PAGES-W-CONTENT.
036400     MOVE MHVL-TAL-PAGES-SKIPPED   TO WS-RT-PAGES-SKIPPED.
036500 21299-EXIT.
036600     EXIT.
036700 EJECT
036800*****************************************************************
036900*   220-RETURN-SERIAL-NUMBERS IS THE SORT'S OUTPUT PROCEDURE -   *
037000*   IT WALKS THE SORTED SR-NO SET IN ASCENDING ORDER, COLLAPSING *
037100*   ADJACENT DUPLICATES INTO THE DISTINCT COUNT AND RECORDING    *
037200*   EVERY GAP BETWEEN ONE VALUE AND THE NEXT AS A MISSING RANGE. *
037300*****************************************************************
037400
037500 220-RETURN-SERIAL-NUMBERS.
037600     SET SORT-RETURN-NOT-EOF TO TRUE.
037700     SET SEQ-FIRST-VALUE TO TRUE.
037800     PERFORM 221-RETURN-AND-AUDIT-ONE
037900         THRU 22199-EXIT
038000         UNTIL SORT-RETURN-EOF.
038100 22099-EXIT.
038200     EXIT.
038300
038400 221-RETURN-AND-AUDIT-ONE.
038500     RETURN SORT-WORK-FILE INTO SRT-RECORD
038600         AT END
038700             SET SORT-RETURN-EOF TO TRUE
038800             GO TO 22199-EXIT
038900     END-RETURN.
039000     IF SEQ-FIRST-VALUE
039100         MOVE SRT-SR-NO TO WS-SEQ-MIN
039200         MOVE SRT-SR-NO TO WS-SEQ-PREV
039300         ADD 1 TO WS-SEQ-DISTINCT-COUNT
039400         SET SEQ-NOT-FIRST-VALUE TO TRUE
039500     ELSE
039600         IF SRT-SR-NO NOT = WS-SEQ-PREV
039700             ADD 1 TO WS-SEQ-DISTINCT-COUNT
039800             COMPUTE WS-SEQ-NEXT-EXPECTED = WS-SEQ-PREV + 1
039900             IF SRT-SR-NO > WS-SEQ-NEXT-EXPECTED
040000                 MOVE WS-SEQ-NEXT-EXPECTED TO WS-SEQ-GAP-LO
040100                 COMPUTE WS-SEQ-GAP-HI = SRT-SR-NO - 1
040200                 PERFORM 222-RECORD-MISSING-RANGE
040300                     THRU 22299-EXIT
040400             END-IF
040500             MOVE SRT-SR-NO TO WS-SEQ-PREV
040600         END-IF
040700     END-IF.
040800     MOVE SRT-SR-NO TO WS-SEQ-MAX.
040900 22199-EXIT.
041000     EXIT.
041100
041200 222-RECORD-MISSING-RANGE.
041300     ADD 1 TO WS-SEQ-GAP-TOTAL-CNT.
041400     IF WS-SEQ-GAP-TOTAL-CNT > 20
041500         ADD 1 TO WS-SEQ-GAP-OVERFLOW-CNT
041600     ELSE
041700         MOVE WS-SEQ-GAP-TOTAL-CNT TO WS-MR-IDX
041800         MOVE WS-SEQ-GAP-LO TO WS-MR-LO (WS-MR-IDX)
041900         MOVE WS-SEQ-GAP-HI TO WS-MR-HI (WS-MR-IDX)
042000         MOVE WS-SEQ-GAP-TOTAL-CNT TO WS-SEQ-GAP-TABLE-CNT
042100     END-IF.
042200 22299-EXIT.
042300     EXIT.
042400 EJECT
042500*****************************************************************
042600*   22-AUDIT-SEQUENCE FINISHES THE ARITHMETIC THAT NEEDS THE     *
042700*   FINAL MIN/MAX - THE GAP LIST ITSELF WAS ALREADY BUILT AS     *
042800*   EACH VALUE CAME BACK FROM THE SORT (220-RETURN-SERIAL-       *
042900*   NUMBERS ABOVE).                                              *
043000*****************************************************************
043100
043200 22-AUDIT-SEQUENCE.
043300     IF WS-SEQ-DISTINCT-COUNT > 0
043400         COMPUTE WS-SEQ-EXPECTED-COUNT =
043500                 WS-SEQ-MAX - WS-SEQ-MIN + 1
043600         COMPUTE WS-SEQ-COVERAGE-PCT ROUNDED =
043700                 WS-SEQ-DISTINCT-COUNT / WS-SEQ-EXPECTED-COUNT
043800                 * 100
043900     ELSE
044000         MOVE ZERO TO WS-SEQ-COVERAGE-PCT
044100     END-IF.
044200 2299-AUDIT-SEQUENCE-EXIT.
044300     EXIT.
044400 EJECT
044500*****************************************************************
044600*   30-PRINT-SUMMARY-REPORT DRIVES THE SIX PIECES OF THE         *
044700*   EXTRACTION SUMMARY IN THE ORDER THE COMMISSION WANTS THEM    *
044800*   PRINTED.                                                     *
044900*****************************************************************
045000
045100 30-PRINT-SUMMARY-REPORT.
045200     PERFORM 31-PRINT-TITLE-BLOCK
045300         THRU 3199-PRINT-TITLE-BLOCK-EXIT.
045400     PERFORM 32-PRINT-PAGE-VOTER-STATS
045500         THRU 3299-PRINT-PAGE-VOTER-STATS-EXIT.
045600     PERFORM 35-PRINT-SEQUENCE-BLOCK
045700         THRU 3599-PRINT-SEQUENCE-BLOCK-EXIT.
045800     PERFORM 33-CALCULATE-SUCCESS-RATE
045900         THRU 3399-CALCULATE-SUCCESS-RATE-EXIT.
046000     PERFORM 34-CALCULATE-ACCURACY
046100         THRU 3499-CALCULATE-ACCURACY-EXIT.
046200 3099-PRINT-SUMMARY-REPORT-EXIT.
046300     EXIT.
046400 EJECT
046500*****************************************************************
046600*   31-PRINT-TITLE-BLOCK - BANNER + RUN DATE.                    *
046700*****************************************************************
046800
046900 31-PRINT-TITLE-BLOCK.
047000     MOVE SPACES TO WS-PRINT-LINE-ALT.
047100     STRING 'MAHARASHTRA STATE ELECTION COMMISSION - PUNE DPC'
047200            DELIMITED BY SIZE
047300            INTO WS-PRINT-LINE
047400     END-STRING.
047500     PERFORM 900-WRITE-REPORT-LINE THRU 90099-EXIT.
047600     MOVE SPACES TO WS-PRINT-LINE-ALT.
047700     STRING 'MHVLAUDT - VOTER LIST EXTRACTION SUMMARY REPORT'
047800            DELIMITED BY SIZE
047900            INTO WS-PRINT-LINE
048000     END-STRING.
048100     PERFORM 900-WRITE-REPORT-LINE THRU 90099-EXIT.
048200     MOVE SPACES TO WS-PRINT-LINE-ALT.
048300     STRING 'RUN DATE: ' WS-CURR-CONV-MM '/' WS-CURR-CONV-DD
048400            '/' WS-CURR-CONV-CC WS-CURR-CONV-YY
048500            DELIMITED BY SIZE
048600            INTO WS-PRINT-LINE
048700     END-STRING.
048800     PERFORM 900-WRITE-REPORT-LINE THRU 90099-EXIT.
048900 3199-PRINT-TITLE-BLOCK-EXIT.
049000     EXIT.
049100 EJECT
049200*****************************************************************
049300*   32-PRINT-PAGE-VOTER-STATS - PAGE COUNTS, VOTER COUNTS AND    *
049400*   THE AVERAGE VOTERS EXTRACTED PER CONTENT PAGE.               *
049500*****************************************************************
049600
049700 32-PRINT-PAGE-VOTER-STATS.
049800     MOVE WS-RT-PAGES-PROCESSED  TO WS-EDIT-PAGES-1.
049900     MOVE WS-RT-PAGES-W-CONTENT  TO WS-EDIT-PAGES-2.
050000     MOVE WS-RT-PAGES-SKIPPED    TO WS-EDIT-PAGES-3.
050100     MOVE SPACES TO WS-PRINT-LINE-ALT.
050200     STRING 'PAGES PROCESSED: '   WS-EDIT-PAGES-1
050300            '  WITH CONTENT: '    WS-EDIT-PAGES-2
050400            '  SKIPPED (EMPTY): ' WS-EDIT-PAGES-3
050500            DELIMITED BY SIZE
050600            INTO WS-PRINT-LINE
050700     END-STRING.
050800     PERFORM 900-WRITE-REPORT-LINE THRU 90099-EXIT.
050900     IF WS-RT-PAGES-W-CONTENT > 0
051000         COMPUTE WS-AVG-VOTERS-PER-PAGE ROUNDED =
051100                 WS-RT-RECORDS-SAVED / WS-RT-PAGES-W-CONTENT
051200     ELSE
051300         MOVE ZERO TO WS-AVG-VOTERS-PER-PAGE
051400     END-IF.
051500     MOVE WS-RT-VALID-IDS      TO WS-EDIT-1.
051600     MOVE WS-RT-RECORDS-SAVED  TO WS-EDIT-2.
051700     MOVE WS-AVG-VOTERS-PER-PAGE TO WS-EDIT-AVG.
051800     MOVE SPACES TO WS-PRINT-LINE-ALT.
051900     STRING 'VOTERS EXTRACTED: '  WS-EDIT-1
052000            '  RECORDS SAVED: '   WS-EDIT-2
052100            '  AVG VOTERS/PAGE: ' WS-EDIT-AVG
052200            DELIMITED BY SIZE
052300            INTO WS-PRINT-LINE
052400     END-STRING.
052500     PERFORM 900-WRITE-REPORT-LINE THRU 90099-EXIT.
052600 3299-PRINT-PAGE-VOTER-STATS-EXIT.
052700     EXIT.
052800 EJECT
052900*****************************************************************
053000*   33-CALCULATE-SUCCESS-RATE - VALID-OF-FOUND PERCENTAGE, AND   *
053100*   THE PATTERN-STATISTICS PRINT BLOCK IT BELONGS TO.            *
053200*****************************************************************
053300
053400 33-CALCULATE-SUCCESS-RATE.
053500     MOVE WS-RT-PATTERNS-FOUND TO WS-EDIT-1.
053600     MOVE WS-RT-VALID-IDS      TO WS-EDIT-2.
053700     MOVE WS-RT-REJECTED-IDS   TO WS-EDIT-3.
053800     MOVE SPACES TO WS-PRINT-LINE-ALT.
053900     STRING 'PATTERNS FOUND: ' WS-EDIT-1
054000            '  VALID: '        WS-EDIT-2
054100            '  REJECTED: '     WS-EDIT-3
054200            DELIMITED BY SIZE
054300            INTO WS-PRINT-LINE
054400     END-STRING.
054500     PERFORM 900-WRITE-REPORT-LINE THRU 90099-EXIT.
054600     IF WS-RT-PATTERNS-FOUND > 0
054700         COMPUTE WS-SUCCESS-RATE ROUNDED =
054800                 WS-RT-VALID-IDS / WS-RT-PATTERNS-FOUND * 100
054900         MOVE WS-SUCCESS-RATE TO WS-EDIT-PCT-1
055000         MOVE SPACES TO WS-PRINT-LINE-ALT
055100         STRING 'SUCCESS RATE: ' WS-EDIT-PCT-1 ' PCT'
055200                DELIMITED BY SIZE
055300                INTO WS-PRINT-LINE
055400         END-STRING
055500         PERFORM 900-WRITE-REPORT-LINE THRU 90099-EXIT
055600     END-IF.
055700 3399-CALCULATE-SUCCESS-RATE-EXIT.
055800     EXIT.
055900 EJECT
056000*****************************************************************
056100*   34-CALCULATE-ACCURACY - AVERAGES THE ID-MATCH RATE AND THE   *
056200*   SAVE RATE WHEN BOTH ARE MEANINGFUL, ELSE FALLS BACK TO THE   *
056300*   ID-MATCH RATE ALONE, ELSE DEFAULTS TO 100.0 PER TKT#0301.    *
056400*****************************************************************
056500
056600 34-CALCULATE-ACCURACY.
056700     IF WS-RT-PATTERNS-FOUND > 0
056800         COMPUTE WS-ID-RATE ROUNDED =
056900                 WS-RT-VALID-IDS / WS-RT-PATTERNS-FOUND * 100
057000         IF WS-RT-RECORDS-SAVED > 0 AND WS-RT-VALID-IDS > 0
057100             COMPUTE WS-SAVE-RATE ROUNDED =
057200                     WS-RT-RECORDS-SAVED / WS-RT-VALID-IDS * 100
057300             COMPUTE WS-ACCURACY ROUNDED =
057400                     (WS-ID-RATE + WS-SAVE-RATE) / 2
057500         ELSE
057600             MOVE WS-ID-RATE TO WS-ACCURACY
057700         END-IF
057800     ELSE
057900         MOVE 100.0 TO WS-ACCURACY
058000     END-IF.
058100     MOVE WS-ACCURACY TO WS-EDIT-PCT-1.
058200     MOVE SPACES TO WS-PRINT-LINE-ALT.
058300     STRING 'ACCURACY: ' WS-EDIT-PCT-1 ' PCT'
058400            DELIMITED BY SIZE
058500            INTO WS-PRINT-LINE
058600     END-STRING.
058700     PERFORM 900-WRITE-REPORT-LINE THRU 90099-EXIT.
058800 3499-CALCULATE-ACCURACY-EXIT.
058900     EXIT.
059000 EJECT
059100*****************************************************************
059200*   35-PRINT-SEQUENCE-BLOCK - RANGE, EXPECTED/DISTINCT COUNTS,   *
059300*   COVERAGE PERCENT AND THE MISSING-RANGE LIST.  SKIPPED        *
059400*   ENTIRELY WHEN NO SERIAL NUMBERS WERE COLLECTED.              *
059500*****************************************************************
059600
059700 35-PRINT-SEQUENCE-BLOCK.
059800     IF WS-SEQ-DISTINCT-COUNT > 0
059900         MOVE WS-SEQ-MIN TO WS-EDIT-1
060000         MOVE WS-SEQ-MAX TO WS-EDIT-2
060100         MOVE SPACES TO WS-PRINT-LINE-ALT
060200         STRING 'SR NO RANGE: ' WS-EDIT-1 ' - ' WS-EDIT-2
060300                DELIMITED BY SIZE
060400                INTO WS-PRINT-LINE
060500         END-STRING
060600         PERFORM 900-WRITE-REPORT-LINE THRU 90099-EXIT
060700         MOVE WS-SEQ-EXPECTED-COUNT TO WS-EDIT-1
060800         MOVE WS-SEQ-DISTINCT-COUNT TO WS-EDIT-2
060900         MOVE WS-SEQ-COVERAGE-PCT   TO WS-EDIT-PCT-1
061000         MOVE SPACES TO WS-PRINT-LINE-ALT
061100         STRING 'EXPECTED COUNT: '     WS-EDIT-1
061200                '  DISTINCT EXTRACTED: ' WS-EDIT-2
061300                '  COVERAGE: '         WS-EDIT-PCT-1 ' PCT'
061400                DELIMITED BY SIZE
061500                INTO WS-PRINT-LINE
061600         END-STRING
061700         PERFORM 900-WRITE-REPORT-LINE THRU 90099-EXIT
061800         IF WS-SEQ-GAP-TABLE-CNT = 0
061900             MOVE SPACES TO WS-PRINT-LINE-ALT
062000             STRING 'MISSING RANGES: NONE - COMPLETE SEQUENCE'
062100                    DELIMITED BY SIZE
062200                    INTO WS-PRINT-LINE
062300             END-STRING
062400             PERFORM 900-WRITE-REPORT-LINE THRU 90099-EXIT
062500         ELSE
062600             PERFORM 351-PRINT-MISSING-RANGES
062700                 THRU 35199-EXIT
062800         END-IF
062900     END-IF.
063000 3599-PRINT-SEQUENCE-BLOCK-EXIT.
063100     EXIT.
063200 EJECT
063300*****************************************************************
063400*   351-PRINT-MISSING-RANGES BUILDS THE COMMA-SEPARATED "N" OR   *
063500*   "LO-HI" LIST INTO WS-WRAP-TEXT AND HANDS IT TO THE GENERIC   *
063600*   940-PRINT-WRAPPED-TEXT FOLDER.                               *
063700*****************************************************************
063800
063900 351-PRINT-MISSING-RANGES.
064000     MOVE SPACES TO WS-WRAP-TEXT.
064100     MOVE 1 TO WS-WRAP-BUILD-PTR.
064200     STRING 'MISSING RANGES: '
064300            DELIMITED BY SIZE
064400            INTO WS-WRAP-TEXT
064500            WITH POINTER WS-WRAP-BUILD-PTR
064600     END-STRING.
064700     PERFORM 352-APPEND-ONE-RANGE-ITEM
064800         THRU 35299-EXIT
064900         VARYING WS-MR-IDX FROM 1 BY 1
065000         UNTIL WS-MR-IDX > WS-SEQ-GAP-TABLE-CNT.
065100     IF WS-SEQ-GAP-OVERFLOW-CNT > 0
065200         MOVE WS-SEQ-GAP-OVERFLOW-CNT TO WS-EDIT-OVERFLOW
065300         STRING ' AND ' WS-EDIT-OVERFLOW ' MORE'
065400                DELIMITED BY SIZE
065500                INTO WS-WRAP-TEXT
065600                WITH POINTER WS-WRAP-BUILD-PTR
065700         END-STRING
065800     END-IF.
065900     COMPUTE WS-WRAP-LEN = WS-WRAP-BUILD-PTR - 1.
066000     PERFORM 940-PRINT-WRAPPED-TEXT THRU 94099-EXIT.
066100 35199-EXIT.
066200     EXIT.
066300
066400 352-APPEND-ONE-RANGE-ITEM.
066500     IF WS-MR-IDX > 1
066600         STRING ', '
066700                DELIMITED BY SIZE
066800                INTO WS-WRAP-TEXT
066900                WITH POINTER WS-WRAP-BUILD-PTR
067000         END-STRING
067100     END-IF.
067200     IF WS-MR-LO (WS-MR-IDX) = WS-MR-HI (WS-MR-IDX)
067300         MOVE WS-MR-LO (WS-MR-IDX) TO WS-EDIT-1
067400         STRING WS-EDIT-1
067500                DELIMITED BY SIZE
067600                INTO WS-WRAP-TEXT
067700                WITH POINTER WS-WRAP-BUILD-PTR
067800         END-STRING
067900     ELSE
068000         MOVE WS-MR-LO (WS-MR-IDX) TO WS-EDIT-1
068100         MOVE WS-MR-HI (WS-MR-IDX) TO WS-EDIT-2
068200         STRING WS-EDIT-1 '-' WS-EDIT-2
068300                DELIMITED BY SIZE
068400                INTO WS-WRAP-TEXT
068500                WITH POINTER WS-WRAP-BUILD-PTR
068600         END-STRING
068700     END-IF.
068800 35299-EXIT.
068900     EXIT.
069000 EJECT
069100*****************************************************************
069200*   940-PRINT-WRAPPED-TEXT IS A GENERIC LONG-LINE FOLDER - IT    *
069300*   PRINTS WS-WRAP-TEXT (LENGTH WS-WRAP-LEN) IN CHUNKS NO WIDER  *
069400*   THAN WS-WRAP-WIDTH, BREAKING ON THE NEAREST PRECEDING COMMA  *
069500*   SO A RANGE ITEM IS NEVER SPLIT ACROSS TWO PRINT LINES.       *
069600*****************************************************************
069700
069800 940-PRINT-WRAPPED-TEXT.
069900     MOVE 1 TO WS-WRAP-POS.
070000     PERFORM 941-PRINT-ONE-WRAP-LINE
070100         THRU 94199-EXIT
070200         UNTIL WS-WRAP-POS > WS-WRAP-LEN.
070300 94099-EXIT.
070400     EXIT.
070500
070600 941-PRINT-ONE-WRAP-LINE.
070700     COMPUTE WS-WRAP-END = WS-WRAP-POS + WS-WRAP-WIDTH - 1.
070800     IF WS-WRAP-END >= WS-WRAP-LEN
070900         MOVE WS-WRAP-LEN TO WS-WRAP-END
071000     ELSE
071100         MOVE WS-WRAP-END TO WS-WRAP-BREAK
071200         PERFORM 942-BACK-UP-TO-COMMA THRU 94299-EXIT
071300         MOVE WS-WRAP-BREAK TO WS-WRAP-END
071400     END-IF.
071500     COMPUTE WS-WRAP-CHUNK-LEN = WS-WRAP-END - WS-WRAP-POS + 1.
071600     MOVE SPACES TO WS-PRINT-LINE-ALT.
071700     MOVE WS-WRAP-TEXT (WS-WRAP-POS:WS-WRAP-CHUNK-LEN)
071800         TO WS-PRINT-LINE (1:WS-WRAP-CHUNK-LEN).
071900     PERFORM 900-WRITE-REPORT-LINE THRU 90099-EXIT.
072000     COMPUTE WS-WRAP-POS = WS-WRAP-END + 1.
072100 94199-EXIT.
072200     EXIT.
072300
072400 942-BACK-UP-TO-COMMA.
072500     PERFORM 943-STEP-BACK-ONE
072600         THRU 94399-EXIT
072700         UNTIL WS-WRAP-BREAK = WS-WRAP-POS
072800            OR WS-WRAP-CHAR (WS-WRAP-BREAK) = ','.
072900 94299-EXIT.
073000     EXIT.
073100
073200 943-STEP-BACK-ONE.
073300     SUBTRACT 1 FROM WS-WRAP-BREAK.
073400 94399-EXIT.
073500     EXIT.
073600 EJECT
073700*****************************************************************
073800*   900-WRITE-REPORT-LINE - COMMON WRITE-AND-CHECK-STATUS FOR    *
073900*   EVERY LINE PUT OUT TO AUDRPT.                                *
074000*****************************************************************
074100
074200 900-WRITE-REPORT-LINE.
074300     WRITE RPT-RECORD FROM WS-PRINT-LINE-ALT.
074400     IF FS-RPT NOT = '00'
074500         DISPLAY MSG01-IO-ERROR ' REPORT-FILE ' FS-RPT
074600     END-IF.
074700 90099-EXIT.
074800     EXIT.
074900 EJECT
075000*****************************************************************
075100*                    END OF JOB / CLOSE FILES                   *
075200*****************************************************************
075300
075400 EOJ9-CLOSE-FILES.
075500     CLOSE TALLY-WORK-FILE.
075600     CLOSE REPORT-FILE.
075700     DISPLAY 'MHVLAUDT - SR NO DISTINCT COUNT: '
075800              WS-SEQ-DISTINCT-COUNT.
075900     DISPLAY 'MHVLAUDT - MISSING RANGE GROUPS: '
076000              WS-SEQ-GAP-TOTAL-CNT.
076100     GO TO EOJ9999-EXIT.
076200 EOJ99-ABEND.
076300     DISPLAY 'MHVLAUDT - PROGRAM ABENDING DUE TO ERROR'.
076400 EOJ9999-EXIT.
076500     EXIT.
