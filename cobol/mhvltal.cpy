000100*****************************************************************
000200*                                                               *
000300*   MEMBER..   MHVLTAL                                          *
000400*   TITLE...   VOTER LIST EXTRACT - INTERIM TALLY WORK RECORD   *
000500*                                                                *
000600*   MHVLEXTR WRITES ONE "1" DETAIL ROW PER ACCEPTED VOTER-ID    *
000700*   (CARRYING ITS LIST-SR-NO FOR THE DOWNSTREAM SEQUENCE        *
000800*   AUDIT) AND ONE "9" TRAILER ROW AT END-OF-JOB CARRYING THE   *
000900*   RUN ACCUMULATORS.  MHVLAUDT READS THE SAME LAYOUT TO SORT   *
001000*   THE DETAIL ROWS AND TO PICK UP THE TRAILER TOTALS FOR THE   *
001100*   PATTERN-STATISTICS AND ACCURACY SECTIONS OF THE REPORT.     *
001200*                                                                *
001300*   COPY-USED-BY..                                               *
001400*        MHVLEXTR  (WRITER)                                     *
001500*        MHVLAUDT  (READER / SORT INPUT)                        *
001600*                                                                *
001700*   MAINTENANCE..                                                *
001800*   1987-09  RKD  TKT#0114  ORIGINAL LAYOUT - DETAIL ROW ONLY.   *
001900*   1988-01  RKD  TKT#0139  ADDED TRAILER ROW SO MHVLAUDT NO     *
002000*            LONGER NEEDS A SEPARATE PARM CARD FOR THE TOTALS.  *
002100*****************************************************************
002200
002300 01  MHVL-TALLY-RECORD.
002400     05  MHVL-TAL-REC-TYPE           PIC X(01).
002500         88  MHVL-TAL-DETAIL-ROW         VALUE '1'.
002600         88  MHVL-TAL-TRAILER-ROW        VALUE '9'.
002700     05  MHVL-TAL-DETAIL-BODY.
002800         10  MHVL-TAL-SR-NO          PIC 9(06).
002900         10  MHVL-TAL-PAGE-NO        PIC 9(04).
003000         10  FILLER                  PIC X(30).
003100     05  MHVL-TAL-TRAILER-BODY REDEFINES MHVL-TAL-DETAIL-BODY.
003200         10  MHVL-TAL-PATTERNS-FOUND     PIC 9(07).
003300         10  MHVL-TAL-VALID-IDS          PIC 9(07).
003400         10  MHVL-TAL-REJECTED-IDS       PIC 9(07).
003500         10  MHVL-TAL-RECORDS-SAVED      PIC 9(07).
003600         10  MHVL-TAL-PAGES-PROCESSED    PIC 9(04).
003700         10  MHVL-TAL-PAGES-W-CONTENT    PIC 9(04).
003800         10  MHVL-TAL-PAGES-SKIPPED      PIC 9(04).
003900     05  FILLER                      PIC X(09) VALUE SPACES.
004000
004100*----------------------------------------------------------------
004200* WHOLE-RECORD ALIAS - USED FOR THE INITIALIZE-BEFORE-BUILD
004300* MOVE IN BOTH PROGRAMS.
004400*----------------------------------------------------------------
004500 01  MHVL-TALLY-RECORD-ALT REDEFINES MHVL-TALLY-RECORD
004600                                 PIC X(50).
